000100*================================================================
000200*    CPCLIREG
000300******************************************************
000400*         LAYOUT  MAESTRO DE CLIENTES (CUSTOMER)      *
000500*         ARCHIVO SECUENCIAL FIJO - LARGO 50 BYTES    *
000600*         CLAVE: CLI-NROCLI (ASCENDENTE)              *
000700******************************************************
000800* SOLO SE USA PARA VALIDAR EXISTENCIA DE CLIENTE AL
000900* RESOLVER UNA TRANSACCION GETBYCUST O AL ARMAR EL
001000* APODO COMPLETO DE UNA CUENTA. NO HAY LOGICA DE
001100* ACTUALIZACION DE CLIENTES EN ESTE TRAMO DEL SISTEMA.
001200* NOTA DE DISENO: LOS DOS CAMPOS OCUPAN LOS 50 BYTES
001300* COMPLETOS DEL REGISTRO, SIN RELLENO DISPONIBLE -
001400* IGUAL QUE LOS LAYOUTS DCLGEN DE TBCURCLI Y TBCURCTA,
001500* DONDE CADA BYTE YA ESTA ASIGNADO A UNA COLUMNA.
001600 01  WS-REG-CLIENTE.
001700*    NUMERO DE CLIENTE - CLAVE UNICA
001800     03  CLI-NROCLI          PIC 9(10)      VALUE ZEROS.
001900*    NOMBRE COMPLETO DEL CLIENTE
002000     03  CLI-NOMBRE          PIC X(40)      VALUE SPACES.
002100*================================================================
