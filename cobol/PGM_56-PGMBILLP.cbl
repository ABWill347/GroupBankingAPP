000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMBILLP.
000300 AUTHOR.        H A OLMOS.
000400 INSTALLATION.  GRUPO FINANCIERO - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  11/08/1989.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800****************************************************************
000900*    PGMBILLP                                                  *
001000*    ========                                                  *
001100*    LOTE DE FACTURACION - PROCESA LAS TRANSACCIONES DE         *
001200*    CONSULTA, ALTA, MODIFICACION Y BAJA DE FACTURAS SOBRE      *
001300*    EL MAESTRO DE FACTURAS (BILL) DE LAS CUENTAS DEL GRUPO.    *
001400*                                                                *
001500*    CARGA EN MEMORIA EL MAESTRO DE CUENTAS, EL MAESTRO DE       *
001600*    CLIENTES Y EL MAESTRO DE FACTURAS, Y RESUELVE CONTRA        *
001700*    ESAS TABLAS CADA TRANSACCION DEL ARCHIVO DE ENTRADA         *
001800*    (CPTRNREG), EMITIENDO UN REGISTRO DE RESPUESTA (CPRSPREG)   *
001900*    POR CADA TRANSACCION RESUELTA.                              *
002000*                                                                *
002100*    AL FINALIZAR GRABA EL MAESTRO DE FACTURAS ACTUALIZADO Y     *
002200*    UN RESUMEN IMPRESO DE LA CORRIDA.                           *
002300****************************************************************
002400*------------------------------------------------------------------
002500*    REGISTRO DE CAMBIOS
002600*------------------------------------------------------------------
002700*    FECHA       INIC   PQR/TICKET    DESCRIPCION
002800*    ----------  -----  ------------  ----------------------------
002900*    11/08/1989  HAO    PQR-0003      ALTA DEL PROGRAMA - SOLO
003000*                                     CONSULTAS GETBYACCT/GETBYID.
003100*    02/02/1990  HAO    PQR-0011      AGREGA ACCION GETBYCUST Y
003200*                                     CARGA DEL MAESTRO DE CLIENTES.
003300*    14/09/1991  S.R.   PQR-0048      AGREGA ALTA (CREATE) DE
003400*                                     FACTURAS PENDING Y RECURRING.
003500*    19/11/1991  HAO    PQR-0044      INTEGRA SUBRUTINA PGMDTCAL
003600*                                     PARA CALCULO DE PROXIMO PAGO.
003700*    23/04/1993  S.R.   PQR-0091      AGREGA MODIFICACION (UPDATE)
003800*                                     DE FACTURAS CON VALIDACIONES
003900*                                     DE CONSISTENCIA.
004000*    30/01/1994  M.G.   PQR-0105      AGREGA BAJA (DELETE) DE
004100*                                     FACTURAS Y REGRABADO DEL
004200*                                     MAESTRO AL FINAL DE LA CORRIDA.
004300*    07/06/1994  S.R.   PQR-0129      ESTANDARIZA MENSAJES DE
004400*                                     RECHAZO CON EL NUMERO DE
004500*                                     FACTURA/CUENTA/CLIENTE.
004600*    22/01/1996  M.G.   PQR-0201      AGREGA RESUMEN IMPRESO DE
004700*                                     CORRIDA CON CONTADORES POR
004800*                                     ACCION Y POR MOTIVO DE
004900*                                     RECHAZO.
005000*    03/11/1998  HAO    Y2K-0007      REVISION Y2K: TODAS LAS
005100*                                     FECHAS DE FACTURA Y DE
005200*                                     PROCESO SE CONFIRMAN DE
005300*                                     4 DIGITOS DE ANIO (AAAA-MM-DD).
005400*                                     SIN CAMBIOS DE LOGICA.
005500*    14/02/1999  HAO    Y2K-0007      CIERRE DEFINITIVO DE LA
005600*                                     REVISION Y2K - SIN HALLAZGOS.
005700*    18/03/2002  P.D.   PQR-0309      AGREGA REGLA DE CANCELACION:
005800*                                     REESCRITURA DE FECHA DE PAGO
005900*                                     Y PROXIMO PAGO AL CANCELAR.
006000*    30/09/2002  P.D.   PQR-0318      PGMDTCAL PASA A SER CALLED
006100*                                     DESDE ESTE PROGRAMA (ANTES
006200*                                     SE EJECUTABA APARTE).
006300*    11/08/2006  M.G.   PQR-0402      REVISION GENERAL DE
006400*                                     COMENTARIOS Y TABLAS EN
006500*                                     WORKING-STORAGE.
006600*    15/10/2007  M.G.   PQR-0415      AMPLIACION DE COMENTARIOS
006700*                                     EXPLICATIVOS EN TODO EL
006800*                                     PROGRAMA, A PEDIDO DE LA
006900*                                     AUDITORIA DE CALIDAD DE
007000*                                     CODIGO DEL AREA. SIN CAMBIOS
007100*                                     DE LOGICA NI DE LAYOUTS.
007200*------------------------------------------------------------------

007300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.

007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*    EL GRUPO NUNCA USO MAS QUE EL CANAL DE SALTO DE PAGINA DEL
007900*    IMPRESO (C01); NO HAY CLASS NI UPSI EN ESTE PROGRAMA PORQUE
008000*    NO TIENE SWITCHES DE OPERADOR NI JUEGOS DE CARACTERES
008100*    ESPECIALES QUE VALIDAR.

008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.

008400*    LOS SIETE SELECT SE MANTIENEN SIEMPRE EN EL MISMO ORDEN:
008500*    PRIMERO LOS TRES MAESTROS DE CONSULTA (CUENTAS, CLIENTES,
008600*    FACTURAS), LUEGO LAS TRANSACCIONES DE ENTRADA Y POR ULTIMO
008700*    LOS TRES ARCHIVOS DE SALIDA (FACTURAS, RESPUESTAS, RESUMEN).
008800     SELECT ACCOUNT   ASSIGN DDCTAS
008900            FILE STATUS IS FS-CTAS.
009000*    DDCTAS - MAESTRO DE CUENTAS DEL GRUPO (ENTRADA, SOLO LECTURA).

009100     SELECT CUSTOMER  ASSIGN DDCLIS
009200            FILE STATUS IS FS-CLIS.
009300*    DDCLIS - MAESTRO DE CLIENTES DEL GRUPO (ENTRADA, SOLO LECTURA).

009400     SELECT BILLMAST  ASSIGN DDFACM
009500            FILE STATUS IS FS-FACM.
009600*    DDFACM - MAESTRO DE FACTURAS AL INICIO DE LA CORRIDA (ENTRADA).

009700     SELECT TRANSACT  ASSIGN DDTRANS
009800            FILE STATUS IS FS-TRANS.
009900*    DDTRANS - LOTE DE TRANSACCIONES A PROCESAR EN ESTA CORRIDA.

010000     SELECT BILLSAL   ASSIGN DDFACS
010100            FILE STATUS IS FS-FACS.
010200*    DDFACS - MAESTRO DE FACTURAS ACTUALIZADO (SALIDA, SE REGRABA ENTERO).

010300     SELECT RESPONSE  ASSIGN DDRESP
010400            FILE STATUS IS FS-RESP.
010500*    DDRESP - UNA RESPUESTA POR CADA TRANSACCION RESUELTA (SALIDA).

010600     SELECT SUMMARY   ASSIGN DDRESUM
010700            FILE STATUS IS FS-RESU.
010800*    DDRESUM - RESUMEN IMPRESO DE LA CORRIDA (SALIDA).

010900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 DATA DIVISION.
011100 FILE SECTION.

011200*    LAS SEIS FD DE ESTE PROGRAMA SE DECLARAN COMO UN AREA PLANA
011300*    (PIC X) PORQUE EL DESGLOSE DE CAMPOS SE HACE SOBRE LAS
011400*    COPIAS DE TRABAJO EN WORKING-STORAGE (WS-REG-xxx, MAS
011500*    ABAJO); ASI LA LECTURA/ESCRITURA FISICA QUEDA SEPARADA DEL
011600*    DESGLOSE DE CAMPOS, AL ESTILO DE LOS DEMAS PROGRAMAS DEL
011700*    GRUPO.
011800 FD  ACCOUNT
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-CUENTA          PIC X(70).
012200*    LARGO FIJO 70 BYTES; VER WS-REG-CUENTA PARA EL DESGLOSE.

012300 FD  CUSTOMER
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-CLIENTE         PIC X(50).
012700*    LARGO FIJO 50 BYTES; VER WS-REG-CLIENTE PARA EL DESGLOSE.

012800 FD  BILLMAST
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORDING MODE IS F.
013100 01  REG-FACTURA-ENT     PIC X(213).
013200*    LARGO FIJO 213 BYTES; VER WS-REG-FACTURA PARA EL DESGLOSE.

013300 FD  TRANSACT
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORDING MODE IS F.
013600 01  REG-TRANSACCION     PIC X(250).
013700*    LARGO FIJO 250 BYTES; VER WS-REG-TRANSACCION PARA EL DESGLOSE.

013800 FD  BILLSAL
013900     BLOCK CONTAINS 0 RECORDS
014000     RECORDING MODE IS F.
014100 01  REG-FACTURA-SAL     PIC X(213).
014200*    LARGO FIJO 213 BYTES, IGUAL QUE EL MAESTRO DE ENTRADA.

014300 FD  RESPONSE
014400     BLOCK CONTAINS 0 RECORDS
014500     RECORDING MODE IS F.
014600*    LARGO FIJO 306 BYTES (3+80+213+10); DEBE COINCIDIR EXACTO
014700*    CON WS-REG-RESPUESTA PORQUE 2700-ESCRIBIR-RESPUESTA-I ESCRIBE
014800*    ESTE REGISTRO CON WRITE...FROM, QUE TRUNCA O RELLENA DE MAS
014900*    SIN AVISAR SI LOS LARGOS NO COINCIDEN BYTE A BYTE.
015000 01  REG-RESPUESTA       PIC X(306).

015100 FD  SUMMARY
015200     BLOCK CONTAINS 0 RECORDS
015300     RECORDING MODE IS F.
015400 01  REG-RESUMEN         PIC X(132).
015500*    LARGO FIJO 132 BYTES, ANCHO CLASICO DE IMPRESO A 132 COLUMNAS.


015600 WORKING-STORAGE SECTION.
015700*=======================*

015800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.

015900*----------- FILE STATUS -----------------------------------------
016000 77  FS-CTAS                   PIC XX      VALUE SPACES.
016100*    FS-CTAS - ESTADO DE E/S DEL MAESTRO DE CUENTAS.
016200     88  FS-CTAS-FIN                       VALUE '10'.
016300 77  FS-CLIS                   PIC XX      VALUE SPACES.
016400     88  FS-CLIS-FIN                       VALUE '10'.
016500*    FS-CLIS - ESTADO DE E/S DEL MAESTRO DE CLIENTES.
016600 77  FS-FACM                   PIC XX      VALUE SPACES.
016700     88  FS-FACM-FIN                       VALUE '10'.
016800*    FS-FACM - ESTADO DE E/S DEL MAESTRO DE FACTURAS DE ENTRADA.
016900 77  FS-TRANS                  PIC XX      VALUE SPACES.
017000     88  FS-TRANS-FIN                      VALUE '10'.
017100*    FS-TRANS - ESTADO DE E/S DEL ARCHIVO DE TRANSACCIONES.
017200 77  FS-FACS                   PIC XX      VALUE SPACES.
017300*    FS-FACS - ESTADO DE E/S DEL MAESTRO DE FACTURAS DE SALIDA.
017400 77  FS-RESP                   PIC XX      VALUE SPACES.
017500*    FS-RESP - ESTADO DE E/S DEL ARCHIVO DE RESPUESTAS.
017600 77  FS-RESU                   PIC XX      VALUE SPACES.
017700*    FS-RESU - ESTADO DE E/S DEL RESUMEN IMPRESO.

017800*----------- SWITCHES ---------------------------------------------
017900*    SWITCHES DE UN SOLO CARACTER, CADA UNO CON SUS DOS 88 DE
018000*    CONDICION (ENCONTRADO/NO ENCONTRADO O VALIDO/INVALIDO); SE
018100*    INICIALIZAN EN CADA PARRAFO DE BUSQUEDA O VALIDACION ANTES
018200*    DE EVALUARSE, NUNCA SE DEJAN CON EL VALOR DE LA VUELTA
018300*    ANTERIOR.
018400 77  WS-STATUS-FIN              PIC X      VALUE 'N'.
018500     88  WS-FIN-LECTURA                    VALUE 'Y'.
018600     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
018700*    WS-STATUS-FIN - FIN DE LOTE DE TRANSACCIONES (VER 2900).

018800 77  WS-CTA-ENCONTRADA-SW       PIC X      VALUE 'N'.
018900     88  WS-CTA-ENCONTRADA                 VALUE 'S'.
019000     88  WS-CTA-NO-ENCONTRADA              VALUE 'N'.
019100*    WS-CTA-ENCONTRADA-SW - RESULTADO DE 9100-BUSCAR-CUENTA-I.
019200 77  WS-FAC-ENCONTRADA-SW       PIC X      VALUE 'N'.
019300     88  WS-FAC-ENCONTRADA                 VALUE 'S'.
019400     88  WS-FAC-NO-ENCONTRADA              VALUE 'N'.
019500*    WS-FAC-ENCONTRADA-SW - RESULTADO DE 9200-BUSCAR-FACTURA-I.
019600 77  WS-CLI-ENCONTRADA-SW       PIC X      VALUE 'N'.
019700     88  WS-CLI-ENCONTRADA                 VALUE 'S'.
019800     88  WS-CLI-NO-ENCONTRADA              VALUE 'N'.
019900*    WS-CLI-ENCONTRADA-SW - RESULTADO DE 9300-BUSCAR-CLIENTE-I.
020000 77  WS-VALIDA-SW               PIC X      VALUE 'S'.
020100     88  WS-TRANSACCION-VALIDA             VALUE 'S'.
020200     88  WS-TRANSACCION-INVALIDA           VALUE 'N'.
020300*    WS-VALIDA-SW - RESULTADO DE LA VALIDACION DE LA TRANSACCION
020400*    ACTUAL (2410/2510); SE REINICIA EN 'S' AL COMIENZO DE CADA
020500*    VALIDACION.

020600*    CONTADORES QUE ACOMPANAN A LAS TRES TABLAS EN MEMORIA Y A LA
020700*    NUMERACION DE FACTURAS; TODOS COMP PORQUE SE USAN COMO
020800*    SUBINDICE O LIMITE DE OCCURS DEPENDING ON.
020900*----------- CONTADORES DE TABLAS (COMP) ---------------------------
021000 77  WS-CANT-CUENTAS            PIC 9(4) COMP  VALUE ZERO.
021100*    CANTIDAD ACTUAL DE FILAS OCUPADAS EN WS-TABLA-CUENTAS.
021200 77  WS-CANT-CLIENTES           PIC 9(4) COMP  VALUE ZERO.
021300*    CANTIDAD ACTUAL DE FILAS OCUPADAS EN WS-TABLA-CLIENTES.
021400 77  WS-CANT-FACTURAS           PIC 9(4) COMP  VALUE ZERO.
021500*    CANTIDAD ACTUAL DE FILAS OCUPADAS EN WS-TABLA-FACTURAS.
021600 77  WS-PROX-NROFAC             PIC 9(10) COMP VALUE ZERO.
021700*    MAYOR NUMERO DE FACTURA VISTO; LA PROXIMA ALTA USA ESTE+1.
021800 77  WS-CTA-FILTRO              PIC 9(10) COMP VALUE ZERO.
021900*    NUMERO DE CUENTA QUE SE ESTA FILTRANDO EN 2320 (GETBYCUST).
022000 77  WS-COD-RECHAZO             PIC 9(3) COMP  VALUE ZERO.
022100*    CODIGO DE RECHAZO DE LA TRANSACCION ACTUAL (404/409/400).

022200*    CONTADORES DEL RESUMEN GENERAL DE LA CORRIDA, IMPRESOS AL
022300*    FINAL EN 3200-IMPRIMIR-RESUMEN-I.
022400*----------- CONTADORES DE RESUMEN (COMP) ---------------------------
022500 77  WS-TOT-LEIDAS              PIC 9(5) COMP  VALUE ZERO.
022600 77  WS-TOT-ACEPTADAS           PIC 9(5) COMP  VALUE ZERO.
022700 77  WS-TOT-RECHAZADAS          PIC 9(5) COMP  VALUE ZERO.
022800 77  WS-TOT-NOENCONTRADO        PIC 9(5) COMP  VALUE ZERO.
022900 77  WS-TOT-CONFLICTO           PIC 9(5) COMP  VALUE ZERO.
023000 77  WS-TOT-INVALIDO            PIC 9(5) COMP  VALUE ZERO.

023100*----------- VALORES AUXILIARES PARA MENSAJES ----------------------
023200*    SE RELLENAN CON LOS ID NUMERICOS ANTES DE ARMAR EL MENSAJE
023300*    DE RESPUESTA - PERMITEN EMBEBER EL NUMERO EN EL TEXTO VIA
023400*    STRING SIN ARRASTRAR BLANCOS DE UN CAMPO EDITADO.
023500 01  WS-CTAID-NUM               PIC 9(10)   VALUE ZEROS.
023600 01  WS-CTAID-ALFA REDEFINES WS-CTAID-NUM
023700                                 PIC X(10).
023800 01  WS-FACID-NUM               PIC 9(10)   VALUE ZEROS.
023900 01  WS-FACID-ALFA REDEFINES WS-FACID-NUM
024000                                 PIC X(10).
024100 01  WS-CLIID-NUM               PIC 9(10)   VALUE ZEROS.
024200 01  WS-CLIID-ALFA REDEFINES WS-CLIID-NUM
024300                                 PIC X(10).

024400*----------- FECHA DE SISTEMA (PARA EL ENCABEZADO DEL RESUMEN) -----
024500 01  WS-FECHA-SISTEMA.
024600     03  WS-FEC-AA              PIC 99.
024700     03  WS-FEC-MM              PIC 99.
024800     03  WS-FEC-DD              PIC 99.
024900*    SE CARGA UNA SOLA VEZ AL INICIO (1000-INICIO-I) A PARTIR DE
025000*    LA FECHA DE PROCESO DE LA PRIMERA TRANSACCION, Y SE USA
025100*    UNICAMENTE PARA EL ENCABEZADO DEL RESUMEN IMPRESO.

025200*----------- TABLA DE CUENTAS (ORDENADA POR CTA-NROCTA) ------------
025300 01  WS-TABLA-CUENTAS.
025400     03  WS-CUENTAS OCCURS 1 TO 5000 TIMES
025500                    DEPENDING ON WS-CANT-CUENTAS
025600                    ASCENDING KEY TBC-NROCTA
025700                    INDEXED BY IX-CTA IX-CTA2.
025800         05  TBC-NROCTA          PIC 9(10).
025900         05  TBC-TIPCTA          PIC X(10).
026000         05  TBC-APODO           PIC X(20).
026100         05  TBC-PUNTOS          PIC 9(07).
026200         05  TBC-SALDO           PIC S9(11)V99 COMP-3.
026300         05  TBC-NROCLI          PIC 9(10).
026400*    TBC-SALDO ES EL UNICO CAMPO DE IMPORTE EMPAQUETADO (COMP-3)
026500*    DE TODO EL PROGRAMA FUERA DE LAS TABLAS DE FACTURAS; SE
026600*    TRAE DEL MAESTRO PERO ESTE LOTE NO LO MODIFICA NUNCA.

026700*----------- TABLA DE CLIENTES (ORDENADA POR CLI-NROCLI) -----------
026800 01  WS-TABLA-CLIENTES.
026900     03  WS-CLIENTES OCCURS 1 TO 5000 TIMES
027000                    DEPENDING ON WS-CANT-CLIENTES
027100                    ASCENDING KEY TBL-NROCLI
027200                    INDEXED BY IX-CLI.
027300         05  TBL-NROCLI          PIC 9(10).
027400         05  TBL-NOMBRE          PIC X(40).

027500*----------- TABLA DE FACTURAS (ORDENADA POR BIL-NROFAC) -----------
027600*    EL ALTA DE UNA FACTURA SIEMPRE USA EL PROXIMO NUMERO, POR LO
027700*    QUE AGREGAR AL FINAL DE LA TABLA CONSERVA EL ORDEN ASCENDENTE
027800*    SIN NECESIDAD DE INSERCION ORDENADA. LA BAJA CORRE LAS
027900*    FACTURAS SIGUIENTES UN LUGAR HACIA ARRIBA (VER 2610-CORRER).
028000 01  WS-TABLA-FACTURAS.
028100     03  WS-FACTURAS OCCURS 1 TO 9999 TIMES
028200                    DEPENDING ON WS-CANT-FACTURAS
028300                    ASCENDING KEY TBF-NROFAC
028400                    INDEXED BY IX-FAC IX-FAC2.
028500         05  TBF-NROFAC          PIC 9(10).
028600         05  TBF-ESTADO          PIC X(10).
028700         05  TBF-PAGADOR         PIC X(30).
028800         05  TBF-APODO           PIC X(20).
028900         05  TBF-FECALTA         PIC X(10).
029000         05  TBF-FECPAGO         PIC X(40).
029100         05  TBF-DIARECUR        PIC 9(02).
029200         05  TBF-FECPROXPAGO     PIC X(40).
029300         05  TBF-IMPORTE         PIC S9(09)V99 COMP-3.
029400         05  TBF-NROCTA          PIC 9(10).
029500*    TBF-ESTADO TOMA UNO DE CUATRO VALORES FIJOS: PENDING,
029600*    RECURRING, CANCELED O COMPLETED (VER SPEC DE NEGOCIO EN
029700*    2410/2510); TBF-FECPAGO Y TBF-FECPROXPAGO SON TEXTO LIBRE
029800*    PORQUE PUEDEN LLEVAR UNA FECHA O UNA LEYENDA ACLARATORIA
029900*    ('AWAITING PAYMENT.', 'CANCELED - NO PAYMENT DUE.', ETC.).

030000*----------- TABLA DE RESUMEN POR ACCION (FIJA, 6 ACCIONES) --------
030100*    LOS NOMBRES SE ARMAN COMO FILLER DE SOLO-LECTURA Y SE LEEN
030200*    POR REDEFINES - MISMA TECNICA QUE LA TABLA DE DIAS POR MES
030300*    DE PGMDTCAL.
030400 01  WS-RESUMEN-NOMBRES.
030500     03  FILLER                 PIC X(12)  VALUE 'GETBYACCT'.
030600     03  FILLER                 PIC X(12)  VALUE 'GETBYID'.
030700     03  FILLER                 PIC X(12)  VALUE 'GETBYCUST'.
030800     03  FILLER                 PIC X(12)  VALUE 'CREATE'.
030900     03  FILLER                 PIC X(12)  VALUE 'UPDATE'.
031000     03  FILLER                 PIC X(12)  VALUE 'DELETE'.
031100 01  WS-RESUMEN-NOMBRES-TBL REDEFINES WS-RESUMEN-NOMBRES.
031200     03  RES-NOMBRE-TBL         PIC X(12)  OCCURS 6 TIMES.
031300*    LA TABLA DE NOMBRES SE LEE SOLO POR INDICE (IX-RES) DESDE
031400*    2010 Y 3210; NUNCA SE ESCRIBE EN TIEMPO DE EJECUCION.

031500 01  WS-RESUMEN-CONTADORES.
031600     03  WS-RESUMEN-DET OCCURS 6 TIMES INDEXED BY IX-RES.
031700         05  RES-PROC           PIC 9(5) COMP VALUE ZERO.
031800         05  RES-ACEP           PIC 9(5) COMP VALUE ZERO.
031900         05  RES-RECH           PIC 9(5) COMP VALUE ZERO.
032000*    LOS TRES CONTADORES DE CADA FILA SE ACTUALIZAN DESDE EL
032100*    PARRAFO DE LA ACCION CORRESPONDIENTE (2100 A 2600) Y SE
032200*    IMPRIMEN DESDE 3210-DETALLE-ACCION-I.

032300*----------- LINEAS DE IMPRESION DEL RESUMEN -----------------------
032400*    LINEAS DE SEPARACION/MARCO DEL RESUMEN IMPRESO; '=' PARA EL
032500*    MARCO EXTERIOR, '-' PARA LOS SEPARADORES INTERNOS, BLANCO
032600*    PARA EL RENGLON EN BLANCO ENTRE SECCIONES.
032700 01  IMP-LINE                  PIC X(132) VALUE ALL '='.
032800 01  IMP-LINE2                 PIC X(132) VALUE ALL '-'.
032900 01  IMP-SEPARATE               PIC X(132) VALUE SPACES.

033000 01  IMP-TITULO.
033100     03  FILLER                PIC X(05)  VALUE SPACES.
033200     03  FILLER                PIC X(50)
033300                     VALUE 'RESUMEN DE CORRIDA DE FACTURACION - PGMBILLP'.
033400     03  FILLER                PIC X(15)  VALUE 'FECHA PROCESO:'.
033500     03  IMP-FEC-DD-TIT         PIC Z9.
033600     03  FILLER                PIC X      VALUE '-'.
033700     03  IMP-FEC-MM-TIT         PIC Z9.
033800     03  FILLER                PIC X      VALUE '-'.
033900     03  FILLER                PIC 99     VALUE 20.
034000     03  IMP-FEC-AA-TIT         PIC 99.
034100     03  FILLER                PIC X(52)  VALUE SPACES.
034200*    INCLUYE LA FECHA DE PROCESO EN FORMATO DD-MM-20AA, TOMADA DE
034300*    WS-FECHA-SISTEMA.

034400 01  IMP-SUBTITULO.
034500     03  FILLER                PIC X(03)  VALUE ' | '.
034600     03  FILLER                PIC X(12)  VALUE 'ACCION'.
034700     03  FILLER                PIC X(03)  VALUE ' | '.
034800     03  FILLER                PIC X(10)  VALUE 'PROCESADAS'.
034900     03  FILLER                PIC X(03)  VALUE ' | '.
035000     03  FILLER                PIC X(10)  VALUE 'ACEPTADAS'.
035100     03  FILLER                PIC X(03)  VALUE ' | '.
035200     03  FILLER                PIC X(10)  VALUE 'RECHAZADAS'.
035300     03  FILLER                PIC X(03)  VALUE ' | '.
035400     03  FILLER                PIC X(75)  VALUE SPACES.

035500 01  IMP-DETALLE.
035600     03  FILLER                PIC X(03)  VALUE ' | '.
035700     03  IMP-ACCION-DET         PIC X(12).
035800     03  FILLER                PIC X(03)  VALUE ' | '.
035900     03  IMP-PROC-DET           PIC ZZZZ9.
036000     03  FILLER                PIC X(08)  VALUE SPACES.
036100     03  FILLER                PIC X(03)  VALUE ' | '.
036200     03  IMP-ACEP-DET           PIC ZZZZ9.
036300     03  FILLER                PIC X(07)  VALUE SPACES.
036400     03  FILLER                PIC X(03)  VALUE ' | '.
036500     03  IMP-RECH-DET           PIC ZZZZ9.
036600     03  FILLER                PIC X(69)  VALUE SPACES.

036700 01  IMP-TOTALES.
036800     03  FILLER                PIC X(03)  VALUE ' | '.
036900     03  FILLER                PIC X(12)  VALUE 'TOTALES'.
037000     03  FILLER                PIC X(03)  VALUE ' | '.
037100     03  IMP-TOT-PROC           PIC ZZZZ9.
037200     03  FILLER                PIC X(08)  VALUE SPACES.
037300     03  FILLER                PIC X(03)  VALUE ' | '.
037400     03  IMP-TOT-ACEP           PIC ZZZZ9.
037500     03  FILLER                PIC X(07)  VALUE SPACES.
037600     03  FILLER                PIC X(03)  VALUE ' | '.
037700     03  IMP-TOT-RECH           PIC ZZZZ9.
037800     03  FILLER                PIC X(69)  VALUE SPACES.

037900 01  IMP-MOTIVOS.
038000     03  FILLER                PIC X(03)  VALUE ' | '.
038100     03  FILLER                PIC X(30)  VALUE
038200                                  'RECHAZOS NO ENCONTRADO (404):'.
038300     03  IMP-RECH-404           PIC ZZZZ9.
038400     03  FILLER                PIC X(05)  VALUE SPACES.
038500     03  FILLER                PIC X(03)  VALUE ' | '.
038600     03  FILLER                PIC X(22)  VALUE 'CONFLICTO (409):'.
038700     03  IMP-RECH-409           PIC ZZZZ9.
038800     03  FILLER                PIC X(05)  VALUE SPACES.
038900     03  FILLER                PIC X(03)  VALUE ' | '.
039000     03  FILLER                PIC X(20)  VALUE 'INVALIDO (400):'.
039100     03  IMP-RECH-400           PIC ZZZZ9.
039200     03  FILLER                PIC X(26)  VALUE SPACES.

039300*    A PARTIR DE AQUI SE PEGAN LAS CINCO COPIAS DE LAYOUT DE
039400*    REGISTRO DEL GRUPO; CADA UNA CONSERVA EN EL COMENTARIO EL
039500*    NOMBRE DEL COPYBOOK ORIGINAL PARA FACILITAR LA BUSQUEDA SI
039600*    ALGUN DIA SE DECIDE EXTERNALIZARLAS DE NUEVO.
039700*////  COPYS DE LAYOUT  /////////////////////////////////////////

039800*    COPY CPCTAREG.
039900*    LAYOUT  MAESTRO DE CUENTAS (ACCOUNT) - LARGO 70 BYTES
040000 01  WS-REG-CUENTA.
040100     03  CTA-NROCTA          PIC 9(10)      VALUE ZEROS.
040200     03  CTA-TIPCTA          PIC X(10)      VALUE SPACES.
040300     03  CTA-APODO           PIC X(20)      VALUE SPACES.
040400     03  CTA-PUNTOS          PIC 9(07)      VALUE ZEROS.
040500     03  CTA-SALDO           PIC S9(11)V99 COMP-3
040600                                           VALUE ZEROS.
040700     03  CTA-NROCLI          PIC 9(10)      VALUE ZEROS.
040800     03  FILLER              PIC X(06)      VALUE SPACES.
040900*    CTA-TIPCTA DISTINGUE TIPO DE CUENTA (POR EJEMPLO CHECKING O
041000*    SAVINGS); CTA-PUNTOS Y CTA-SALDO SON DATOS DE LA CUENTA QUE
041100*    ESTE LOTE SOLO CONSULTA, NUNCA ACTUALIZA.

041200*    COPY CPCLIREG.
041300*    LAYOUT  MAESTRO DE CLIENTES (CUSTOMER) - LARGO 50 BYTES
041400 01  WS-REG-CLIENTE.
041500     03  CLI-NROCLI          PIC 9(10)      VALUE ZEROS.
041600     03  CLI-NOMBRE          PIC X(40)      VALUE SPACES.
041700*    LAYOUT MINIMO: ESTE LOTE SOLO NECESITA EL NUMERO Y EL
041800*    NOMBRE DEL CLIENTE PARA RESOLVER GETBYCUST.

041900*    COPY CPFACREG.
042000*    LAYOUT  MAESTRO DE FACTURAS (BILL) - LARGO 213 BYTES
042100 01  WS-REG-FACTURA.
042200     03  BIL-NROFAC          PIC 9(10)      VALUE ZEROS.
042300     03  BIL-ESTADO          PIC X(10)      VALUE SPACES.
042400     03  BIL-PAGADOR         PIC X(30)      VALUE SPACES.
042500     03  BIL-APODO           PIC X(20)      VALUE SPACES.
042600     03  BIL-FECALTA         PIC X(10)      VALUE SPACES.
042700     03  BIL-FECPAGO         PIC X(40)      VALUE SPACES.
042800     03  BIL-DIARECUR        PIC 9(02)      VALUE ZEROS.
042900     03  BIL-FECPROXPAGO     PIC X(40)      VALUE SPACES.
043000     03  BIL-IMPORTE         PIC S9(09)V99 COMP-3
043100                                           VALUE ZEROS.
043200     03  BIL-NROCTA          PIC 9(10)      VALUE ZEROS.
043300     03  FILLER              PIC X(35)      VALUE SPACES.
043400*    MISMO ORDEN DE CAMPOS QUE WS-TABLA-FACTURAS (TBF-xxx); LA
043500*    DIFERENCIA ES QUE ESTE ES EL AREA DE TRABAJO PARA UN SOLO
043600*    REGISTRO DE E/S, NO LA TABLA COMPLETA EN MEMORIA.

043700*    COPY CPTRNREG.
043800*    LAYOUT  TRANSACCION DE FACTURACION (ENTRADA AL LOTE)
043900 01  WS-REG-TRANSACCION.
044000     03  TRN-ACCION          PIC X(12)      VALUE SPACES.
044100     03  TRN-NROCTA          PIC 9(10)      VALUE ZEROS.
044200     03  TRN-NROCLI          PIC 9(10)      VALUE ZEROS.
044300     03  TRN-NROFAC          PIC 9(10)      VALUE ZEROS.
044400     03  TRN-FECPROCESO      PIC X(10)      VALUE SPACES.
044500     03  TRN-DAT-FACTURA.
044600         05  TRN-FAC-NROFAC      PIC 9(10)     VALUE ZEROS.
044700         05  TRN-FAC-ESTADO      PIC X(10)     VALUE SPACES.
044800         05  TRN-FAC-PAGADOR     PIC X(30)     VALUE SPACES.
044900         05  TRN-FAC-APODO       PIC X(20)     VALUE SPACES.
045000         05  TRN-FAC-FECALTA     PIC X(10)     VALUE SPACES.
045100         05  TRN-FAC-FECPAGO     PIC X(40)     VALUE SPACES.
045200         05  TRN-FAC-DIARECUR    PIC 9(02)     VALUE ZEROS.
045300         05  TRN-FAC-FECPROXPAGO PIC X(40)     VALUE SPACES.
045400         05  TRN-FAC-IMPORTE     PIC S9(09)V99 COMP-3
045500                                               VALUE ZEROS.
045600         05  TRN-FAC-NROCTA      PIC 9(10)     VALUE ZEROS.
045700     03  FILLER              PIC X(20)      VALUE SPACES.
045800*    TRN-DAT-FACTURA REPITE LA MISMA ESTRUCTURA DE CAMPOS DE
045900*    FACTURA QUE TRAEN CREATE Y UPDATE; EN GETBYACCT/GETBYID/
046000*    GETBYCUST/DELETE ESTE BLOQUE VIENE EN BLANCO/CERO Y SE
046100*    IGNORA.

046200*    COPY CPRSPREG.
046300*    LAYOUT  RESPUESTA DE TRANSACCION (SALIDA DEL LOTE)
046400 01  WS-REG-RESPUESTA.
046500     03  RSP-CODIGO          PIC 9(03)      VALUE ZEROS.
046600     03  RSP-MENSAJE         PIC X(80)      VALUE SPACES.
046700     03  RSP-FACTURA.
046800         05  RSP-FAC-NROFAC      PIC 9(10)     VALUE ZEROS.
046900         05  RSP-FAC-ESTADO      PIC X(10)     VALUE SPACES.
047000         05  RSP-FAC-PAGADOR     PIC X(30)     VALUE SPACES.
047100         05  RSP-FAC-APODO       PIC X(20)     VALUE SPACES.
047200         05  RSP-FAC-FECALTA     PIC X(10)     VALUE SPACES.
047300         05  RSP-FAC-FECPAGO     PIC X(40)     VALUE SPACES.
047400         05  RSP-FAC-DIARECUR    PIC 9(02)     VALUE ZEROS.
047500         05  RSP-FAC-FECPROXPAGO PIC X(40)     VALUE SPACES.
047600         05  RSP-FAC-IMPORTE     PIC S9(09)V99 COMP-3
047700                                               VALUE ZEROS.
047800         05  RSP-FAC-NROCTA      PIC 9(10)     VALUE ZEROS.
047900         05  FILLER              PIC X(35)     VALUE SPACES.
048000     03  FILLER              PIC X(10)      VALUE SPACES.
048100*    RSP-CODIGO ES EL CODIGO HTTP-LIKE DE RESULTADO (200/201/204
048200*    SI SE ACEPTA, 400/404/409 SI SE RECHAZA); RSP-FACTURA SOLO
048300*    SE COMPLETA CUANDO LA RESPUESTA INCLUYE UNA FACTURA
048400*    (CONSULTAS, ALTA Y MODIFICACION); EN LAS DEMAS RESPUESTAS
048500*    QUEDA EN BLANCO/CERO.

048600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.

048700*------------------------------------------------------------------
048800 LINKAGE SECTION.
048900 01  LK-COMUNICACION.
049000     03  LK-FECALTA            PIC X(10).
049100     03  LK-DIARECUR           PIC 9(02).
049200     03  LK-FECPROXPAGO        PIC X(10).
049300     03  FILLER                PIC X(20).

049400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
049500 PROCEDURE DIVISION.

049600 MAIN-PROGRAM-I.
049700*    EL CUERPO PRINCIPAL RESPETA LA FORMA CLASICA DE LOTE DE
049800*    ESTE GRUPO: UN CUERPO DE INICIO, UN CUERPO DE PROCESO QUE SE
049900*    REPITE UNA VEZ POR TRANSACCION, Y UN CUERPO FINAL.
050000*    1) 1000-INICIO-I ABRE LOS SIETE ARCHIVOS, CARGA LAS TRES
050100*       TABLAS EN MEMORIA (CUENTAS, CLIENTES, FACTURAS) Y HACE
050200*       LA PRIMERA LECTURA DE TRANSACCIONES (LECTURA ANTICIPADA).
050300*    2) 2000-PROCESO-I SE REPITE POR CADA TRANSACCION HASTA EL
050400*       FIN DE ARCHIVO (WS-FIN-LECTURA), RESOLVIENDO CADA UNA
050500*       CONTRA LAS TABLAS EN MEMORIA Y EMITIENDO SU RESPUESTA.
050600*    3) 3000-FINAL-I REGRABA EL MAESTRO DE FACTURAS ACTUALIZADO,
050700*       EMITE EL RESUMEN IMPRESO DE LA CORRIDA Y CIERRA TODO.
050800*    SI CUALQUIER APERTURA O LECTURA CRITICA FALLA EN EL CUERPO
050900*    DE INICIO, RETURN-CODE QUEDA EN 9999 Y WS-FIN-LECTURA SE
051000*    FIJA EN 'Y'; EL LOTE SIGUE SU CAMINO NORMAL PERO 3000-FINAL
051100*    NO LLEGA A TOCAR EL MAESTRO DE SALIDA (VER 3000-FINAL-I).

051200*    EJECUTA 1000-INICIO-I THRU 1000-INICIO-F.
051300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
051400*    EJECUTA 2000-PROCESO-I THRU 2000-PROCESO-F.
051500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
051600                                 UNTIL WS-FIN-LECTURA
051700*    EJECUTA 3000-FINAL-I THRU 3000-FINAL-F.
051800     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.

051900 MAIN-PROGRAM-F. GOBACK.


052000*---- CUERPO INICIO - APERTURA DE ARCHIVOS Y CARGA DE TABLAS ------
052100 1000-INICIO-I.
052200*    ABRE LOS SIETE ARCHIVOS DE LA CORRIDA, SIEMPRE EN EL MISMO
052300*    ORDEN FIJO: CUENTAS Y CLIENTES (MAESTROS DE CONSULTA, SOLO
052400*    LECTURA), FACTURAS (MAESTRO DE ENTRADA, TAMBIEN SOLO
052500*    LECTURA), TRANSACCIONES (EL LOTE A PROCESAR), FACTURAS DE
052600*    SALIDA, RESPUESTAS E IMPRESO DE RESUMEN (LOS TRES DE
052700*    SALIDA, QUE EL PROGRAMA CREA DE CERO EN CADA CORRIDA).
052800*    CUALQUIER OPEN CON FILE STATUS DISTINTO DE '00' DEJA
052900*    RETURN-CODE EN 9999 Y FUERZA WS-FIN-LECTURA, PERO NO
053000*    DETIENE EL PARRAFO DE INMEDIATO: SE SIGUEN INTENTANDO LOS
053100*    OPEN RESTANTES PARA QUE EL OPERADOR VEA EN UNA SOLA CORRIDA
053200*    TODOS LOS DD QUE FALTAN, NO SOLO EL PRIMERO QUE FALLO.
053300*    SOLO SI TODOS LOS OPEN RESULTARON BIEN SE CARGAN LAS TRES
053400*    TABLAS Y SE HACE LA PRIMERA LECTURA DE TRANSACCIONES; ASI
053500*    NUNCA SE INTENTA LEER UN ARCHIVO QUE NO PUDO ABRIRSE.

053600     ACCEPT WS-FECHA-SISTEMA FROM DATE
053700*    MUEVE WS-FEC-DD TO IMP-FEC-DD-TIT.
053800     MOVE WS-FEC-DD TO IMP-FEC-DD-TIT
053900*    MUEVE WS-FEC-MM TO IMP-FEC-MM-TIT.
054000     MOVE WS-FEC-MM TO IMP-FEC-MM-TIT
054100*    MUEVE WS-FEC-AA TO IMP-FEC-AA-TIT.
054200     MOVE WS-FEC-AA TO IMP-FEC-AA-TIT

054300*    ACCOUNT: MAESTRO DE CUENTAS DEL GRUPO, SOLO LECTURA.
054400     OPEN INPUT  ACCOUNT
054500*    VERIFICA FS-CTAS IS NOT EQUAL '00' THEN.
054600     IF FS-CTAS IS NOT EQUAL '00' THEN
054700*    EMITE POR CONSOLA '* ERROR EN OPEN ACCOUNT = ' FS-CTAS.
054800        DISPLAY '* ERROR EN OPEN ACCOUNT  = ' FS-CTAS
054900*    MUEVE 9999 TO RETURN-CODE.
055000        MOVE 9999 TO RETURN-CODE
055100*    FIJA WS-FIN-LECTURA TO TRUE.
055200        SET WS-FIN-LECTURA TO TRUE
055300     END-IF

055400*    CUSTOMER: MAESTRO DE CLIENTES DEL GRUPO, SOLO LECTURA.
055500     OPEN INPUT  CUSTOMER
055600*    VERIFICA FS-CLIS IS NOT EQUAL '00' THEN.
055700     IF FS-CLIS IS NOT EQUAL '00' THEN
055800*    EMITE POR CONSOLA '* ERROR EN OPEN CUSTOMER = ' FS-CLIS.
055900        DISPLAY '* ERROR EN OPEN CUSTOMER = ' FS-CLIS
056000*    MUEVE 9999 TO RETURN-CODE.
056100        MOVE 9999 TO RETURN-CODE
056200*    FIJA WS-FIN-LECTURA TO TRUE.
056300        SET WS-FIN-LECTURA TO TRUE
056400     END-IF

056500*    BILLMAST: MAESTRO DE FACTURAS DE ENTRADA, SOLO LECTURA.
056600     OPEN INPUT  BILLMAST
056700*    VERIFICA FS-FACM IS NOT EQUAL '00' THEN.
056800     IF FS-FACM IS NOT EQUAL '00' THEN
056900*    EMITE POR CONSOLA '* ERROR EN OPEN BILLMAST = ' FS-FACM.
057000        DISPLAY '* ERROR EN OPEN BILLMAST = ' FS-FACM
057100*    MUEVE 9999 TO RETURN-CODE.
057200        MOVE 9999 TO RETURN-CODE
057300*    FIJA WS-FIN-LECTURA TO TRUE.
057400        SET WS-FIN-LECTURA TO TRUE
057500     END-IF

057600*    TRANSACT: LOTE DE TRANSACCIONES A PROCESAR EN ESTA CORRIDA.
057700     OPEN INPUT  TRANSACT
057800*    VERIFICA FS-TRANS IS NOT EQUAL '00' THEN.
057900     IF FS-TRANS IS NOT EQUAL '00' THEN
058000*    EMITE POR CONSOLA '* ERROR EN OPEN TRANSACT = ' FS-TRANS.
058100        DISPLAY '* ERROR EN OPEN TRANSACT = ' FS-TRANS
058200*    MUEVE 9999 TO RETURN-CODE.
058300        MOVE 9999 TO RETURN-CODE
058400*    FIJA WS-FIN-LECTURA TO TRUE.
058500        SET WS-FIN-LECTURA TO TRUE
058600     END-IF

058700*    BILLSAL: MAESTRO DE FACTURAS DE SALIDA (SE REGRABA ENTERO).
058800     OPEN OUTPUT BILLSAL
058900*    VERIFICA FS-FACS IS NOT EQUAL '00' THEN.
059000     IF FS-FACS IS NOT EQUAL '00' THEN
059100*    EMITE POR CONSOLA '* ERROR EN OPEN BILLSAL = ' FS-FACS.
059200        DISPLAY '* ERROR EN OPEN BILLSAL  = ' FS-FACS
059300*    MUEVE 9999 TO RETURN-CODE.
059400        MOVE 9999 TO RETURN-CODE
059500*    FIJA WS-FIN-LECTURA TO TRUE.
059600        SET WS-FIN-LECTURA TO TRUE
059700     END-IF

059800*    RESPONSE: UNA RESPUESTA POR CADA TRANSACCION RESUELTA.
059900     OPEN OUTPUT RESPONSE
060000*    VERIFICA FS-RESP IS NOT EQUAL '00' THEN.
060100     IF FS-RESP IS NOT EQUAL '00' THEN
060200*    EMITE POR CONSOLA '* ERROR EN OPEN RESPONSE = ' FS-RESP.
060300        DISPLAY '* ERROR EN OPEN RESPONSE = ' FS-RESP
060400*    MUEVE 9999 TO RETURN-CODE.
060500        MOVE 9999 TO RETURN-CODE
060600*    FIJA WS-FIN-LECTURA TO TRUE.
060700        SET WS-FIN-LECTURA TO TRUE
060800     END-IF

060900*    SUMMARY: RESUMEN IMPRESO DE LA CORRIDA (VER 3200).
061000     OPEN OUTPUT SUMMARY
061100*    VERIFICA FS-RESU IS NOT EQUAL '00' THEN.
061200     IF FS-RESU IS NOT EQUAL '00' THEN
061300*    EMITE POR CONSOLA '* ERROR EN OPEN SUMMARY = ' FS-RESU.
061400        DISPLAY '* ERROR EN OPEN SUMMARY  = ' FS-RESU
061500*    MUEVE 9999 TO RETURN-CODE.
061600        MOVE 9999 TO RETURN-CODE
061700*    FIJA WS-FIN-LECTURA TO TRUE.
061800        SET WS-FIN-LECTURA TO TRUE
061900     END-IF

062000*    VERIFICA RETURN-CODE NOT EQUAL 9999 THEN.
062100     IF RETURN-CODE NOT EQUAL 9999 THEN
062200*    EJECUTA 1100-CARGAR-CUENTAS-I THRU 1100-CARGAR-CUENTAS-F.
062300        PERFORM 1100-CARGAR-CUENTAS-I  THRU 1100-CARGAR-CUENTAS-F
062400*    EJECUTA 1200-CARGAR-CLIENTES-I THRU 1200-CARGAR-CLIENTES-F.
062500        PERFORM 1200-CARGAR-CLIENTES-I THRU 1200-CARGAR-CLIENTES-F
062600*    EJECUTA 1300-CARGAR-FACTURAS-I THRU 1300-CARGAR-FACTURAS-F.
062700        PERFORM 1300-CARGAR-FACTURAS-I THRU 1300-CARGAR-FACTURAS-F
062800*    EJECUTA 2900-LEER-TRANSACC-I THRU 2900-LEER-TRANSACC-F.
062900        PERFORM 2900-LEER-TRANSACC-I   THRU 2900-LEER-TRANSACC-F
063000     END-IF.

063100 1000-INICIO-F. EXIT.
063200*    AL SALIR, LAS TRES TABLAS YA ESTAN CARGADAS Y HAY UNA
063300*    TRANSACCION LISTA EN WS-REG-TRANSACCION (O WS-FIN-LECTURA).


063400*---- CARGA EL MAESTRO DE CUENTAS EN LA TABLA WS-TABLA-CUENTAS ----
063500 1100-CARGAR-CUENTAS-I.
063600*    LEE EL MAESTRO ACCOUNT COMPLETO Y LO VUELCA A LA TABLA
063700*    WS-TABLA-CUENTAS, QUE QUEDA ORDENADA POR TBC-NROCTA PORQUE
063800*    EL MAESTRO YA VIENE ORDENADO POR NUMERO DE CUENTA.
063900*    LA TABLA SE BUSCA LUEGO POR SEARCH ALL (BINARIA, VER 9100),
064000*    DE AHI LA IMPORTANCIA DE RESPETAR ESE ORDEN AL CARGAR.
064100*    SI EL MAESTRO VIENE VACIO (FS-CTAS-FIN YA EN LA PRIMERA
064200*    LECTURA) LA TABLA QUEDA CON WS-CANT-CUENTAS EN CERO Y
064300*    NINGUNA TRANSACCION ENCONTRARA CUENTA VALIDA EN TODA LA
064400*    CORRIDA, PERO EL LOTE NO ABORTA POR ESO SOLO.

064500*    EJECUTA 1110-LEER-CUENTA-I THRU 1110-LEER-CUENTA-F.
064600     PERFORM 1110-LEER-CUENTA-I THRU 1110-LEER-CUENTA-F
064700*    EJECUTA 1120-ALTA-CUENTA-I THRU 1120-ALTA-CUENTA-F.
064800     PERFORM 1120-ALTA-CUENTA-I THRU 1120-ALTA-CUENTA-F
064900        UNTIL FS-CTAS-FIN.

065000 1100-CARGAR-CUENTAS-F. EXIT.
065100*    AL SALIR, WS-CANT-CUENTAS TIENE EL TOTAL DE CUENTAS CARGADAS.

065200 1110-LEER-CUENTA-I.
065300*    LECTURA SECUENCIAL UNICA DEL MAESTRO ACCOUNT.
065400*    FILE STATUS '10' ES FIN NORMAL DE ARCHIVO; CUALQUIER OTRO
065500*    VALOR DISTINTO DE '00' ES ERROR DE E/S Y ABORTA LA CORRIDA
065600*    (RETURN-CODE 9999 Y WS-FIN-LECTURA).
065700*    NO HAY REINTENTO: UN ERROR DE E/S EN LOS MAESTROS DE
065800*    CONSULTA SE CONSIDERA IRRECUPERABLE PARA ESTE LOTE.

065900*    LEE ACCOUNT INTO WS-REG-CUENTA.
066000     READ ACCOUNT INTO WS-REG-CUENTA

066100*    EVALUA FS-CTAS.
066200     EVALUATE FS-CTAS
066300*    CASO '00'.
066400        WHEN '00'
066500*    SIGUE DE LARGO.
066600           CONTINUE
066700*    CASO '10'.
066800        WHEN '10'
066900*    FIJA FS-CTAS-FIN TO TRUE.
067000           SET FS-CTAS-FIN TO TRUE
067100*    CASO OTHER.
067200        WHEN OTHER
067300*    EMITE POR CONSOLA '* ERROR EN LECTURA ACCOUNT = ' FS-CTAS.
067400           DISPLAY '* ERROR EN LECTURA ACCOUNT  = ' FS-CTAS
067500*    MUEVE 9999 TO RETURN-CODE.
067600           MOVE 9999 TO RETURN-CODE
067700*    FIJA FS-CTAS-FIN TO TRUE.
067800           SET FS-CTAS-FIN TO TRUE
067900*    FIJA WS-FIN-LECTURA TO TRUE.
068000           SET WS-FIN-LECTURA TO TRUE
068100     END-EVALUATE.

068200 1110-LEER-CUENTA-F. EXIT.
068300*    AL SALIR, FS-CTAS REFLEJA EL RESULTADO DE LA ULTIMA LECTURA.

068400 1120-ALTA-CUENTA-I.
068500*    AGREGA UN REGISTRO AL FINAL DE LA TABLA Y ENCADENA LA
068600*    LECTURA DE LA CUENTA SIGUIENTE (PATRON LEER/ALTA CLASICO DE
068700*    CARGA DE TABLAS EN MEMORIA USADO EN LOS TRES MAESTROS).
068800*    EL LIMITE DE 5000 CUENTAS (OCCURS 1 TO 5000) ES EL
068900*    DIMENSIONADO DE DISENO DEL GRUPO; SI ALGUN DIA SE SUPERA,
069000*    HAY QUE AMPLIAR EL OCCURS EN WS-TABLA-CUENTAS ANTES DE
069100*    VOLVER A COMPILAR EL PROGRAMA.

069200*    SUMA 1 TO WS-CANT-CUENTAS.
069300     ADD 1 TO WS-CANT-CUENTAS
069400*    MUEVE CTA-NROCTA TO TBC-NROCTA (WS-CANT-CUENTAS).
069500     MOVE CTA-NROCTA TO TBC-NROCTA (WS-CANT-CUENTAS)
069600*    MUEVE CTA-TIPCTA TO TBC-TIPCTA (WS-CANT-CUENTAS).
069700     MOVE CTA-TIPCTA TO TBC-TIPCTA (WS-CANT-CUENTAS)
069800*    MUEVE CTA-APODO TO TBC-APODO (WS-CANT-CUENTAS).
069900     MOVE CTA-APODO  TO TBC-APODO  (WS-CANT-CUENTAS)
070000*    MUEVE CTA-PUNTOS TO TBC-PUNTOS (WS-CANT-CUENTAS).
070100     MOVE CTA-PUNTOS TO TBC-PUNTOS (WS-CANT-CUENTAS)
070200*    MUEVE CTA-SALDO TO TBC-SALDO (WS-CANT-CUENTAS).
070300     MOVE CTA-SALDO  TO TBC-SALDO  (WS-CANT-CUENTAS)
070400*    MUEVE CTA-NROCLI TO TBC-NROCLI (WS-CANT-CUENTAS).
070500     MOVE CTA-NROCLI TO TBC-NROCLI (WS-CANT-CUENTAS)
070600*    EJECUTA 1110-LEER-CUENTA-I THRU 1110-LEER-CUENTA-F.
070700     PERFORM 1110-LEER-CUENTA-I THRU 1110-LEER-CUENTA-F.

070800 1120-ALTA-CUENTA-F. EXIT.
070900*    AL SALIR, LA CUENTA SIGUIENTE YA FUE LEIDA POR ADELANTADO.


071000*---- CARGA EL MAESTRO DE CLIENTES EN WS-TABLA-CLIENTES -----------
071100 1200-CARGAR-CLIENTES-I.
071200*    LEE EL MAESTRO CUSTOMER COMPLETO Y LO VUELCA A LA TABLA
071300*    WS-TABLA-CLIENTES, ORDENADA POR TBL-NROCLI IGUAL QUE EL
071400*    MAESTRO DE ORIGEN.
071500*    SE USA SOLO PARA RESOLVER LA ACCION GETBYCUST, QUE NECESITA
071600*    UBICAR TODAS LAS CUENTAS DE UN CLIENTE (VER 2310).

071700*    EJECUTA 1210-LEER-CLIENTE-I THRU 1210-LEER-CLIENTE-F.
071800     PERFORM 1210-LEER-CLIENTE-I THRU 1210-LEER-CLIENTE-F
071900*    EJECUTA 1220-ALTA-CLIENTE-I THRU 1220-ALTA-CLIENTE-F.
072000     PERFORM 1220-ALTA-CLIENTE-I THRU 1220-ALTA-CLIENTE-F
072100        UNTIL FS-CLIS-FIN.

072200 1200-CARGAR-CLIENTES-F. EXIT.
072300*    AL SALIR, WS-CANT-CLIENTES TIENE EL TOTAL DE CLIENTES CARGADOS.

072400 1210-LEER-CLIENTE-I.
072500*    LECTURA SECUENCIAL UNICA DEL MAESTRO CUSTOMER, MISMO
072600*    TRATAMIENTO DE FILE STATUS QUE 1110-LEER-CUENTA-I: '10' ES
072700*    FIN NORMAL, CUALQUIER OTRO VALOR ABORTA LA CORRIDA.

072800*    LEE CUSTOMER INTO WS-REG-CLIENTE.
072900     READ CUSTOMER INTO WS-REG-CLIENTE

073000*    EVALUA FS-CLIS.
073100     EVALUATE FS-CLIS
073200*    CASO '00'.
073300        WHEN '00'
073400*    SIGUE DE LARGO.
073500           CONTINUE
073600*    CASO '10'.
073700        WHEN '10'
073800*    FIJA FS-CLIS-FIN TO TRUE.
073900           SET FS-CLIS-FIN TO TRUE
074000*    CASO OTHER.
074100        WHEN OTHER
074200*    EMITE POR CONSOLA '* ERROR EN LECTURA CUSTOMER = ' FS-CLIS.
074300           DISPLAY '* ERROR EN LECTURA CUSTOMER = ' FS-CLIS
074400*    MUEVE 9999 TO RETURN-CODE.
074500           MOVE 9999 TO RETURN-CODE
074600*    FIJA FS-CLIS-FIN TO TRUE.
074700           SET FS-CLIS-FIN TO TRUE
074800*    FIJA WS-FIN-LECTURA TO TRUE.
074900           SET WS-FIN-LECTURA TO TRUE
075000     END-EVALUATE.

075100 1210-LEER-CLIENTE-F. EXIT.
075200*    AL SALIR, FS-CLIS REFLEJA EL RESULTADO DE LA ULTIMA LECTURA.

075300 1220-ALTA-CLIENTE-I.
075400*    AGREGA UN CLIENTE A LA TABLA (NOMBRE Y NUMERO UNICAMENTE,
075500*    QUE ES TODO LO QUE NECESITA GETBYCUST) Y ENCADENA LA
075600*    LECTURA SIGUIENTE.
075700*    EL LIMITE DE 5000 CLIENTES SIGUE EL MISMO CRITERIO DE
075800*    DIMENSIONADO QUE LA TABLA DE CUENTAS.

075900*    SUMA 1 TO WS-CANT-CLIENTES.
076000     ADD 1 TO WS-CANT-CLIENTES
076100*    MUEVE CLI-NROCLI TO TBL-NROCLI (WS-CANT-CLIENTES).
076200     MOVE CLI-NROCLI TO TBL-NROCLI (WS-CANT-CLIENTES)
076300*    MUEVE CLI-NOMBRE TO TBL-NOMBRE (WS-CANT-CLIENTES).
076400     MOVE CLI-NOMBRE TO TBL-NOMBRE (WS-CANT-CLIENTES)
076500*    EJECUTA 1210-LEER-CLIENTE-I THRU 1210-LEER-CLIENTE-F.
076600     PERFORM 1210-LEER-CLIENTE-I THRU 1210-LEER-CLIENTE-F.

076700 1220-ALTA-CLIENTE-F. EXIT.
076800*    AL SALIR, EL CLIENTE SIGUIENTE YA FUE LEIDO POR ADELANTADO.


076900*---- CARGA EL MAESTRO DE FACTURAS EN WS-TABLA-FACTURAS ------------
077000 1300-CARGAR-FACTURAS-I.
077100*    LEE EL MAESTRO BILLMAST COMPLETO Y LO VUELCA A LA TABLA
077200*    WS-TABLA-FACTURAS, ORDENADA POR TBF-NROFAC.
077300*    DE PASO, 1320-ALTA-FACTURA-I VA CALCULANDO EL MAYOR NUMERO
077400*    DE FACTURA LEIDO EN WS-PROX-NROFAC: ESE VALOR SE USA COMO
077500*    BASE PARA NUMERAR LAS FACTURAS QUE SE CREEN DURANTE ESTA
077600*    MISMA CORRIDA (ACCION CREATE, VER 2420).
077700*    SI EL MAESTRO VIENE VACIO, WS-PROX-NROFAC QUEDA EN CERO Y
077800*    LA PRIMERA FACTURA QUE SE CREE SERA LA NUMERO 1.

077900*    EJECUTA 1310-LEER-FACTURA-I THRU 1310-LEER-FACTURA-F.
078000     PERFORM 1310-LEER-FACTURA-I THRU 1310-LEER-FACTURA-F
078100*    EJECUTA 1320-ALTA-FACTURA-I THRU 1320-ALTA-FACTURA-F.
078200     PERFORM 1320-ALTA-FACTURA-I THRU 1320-ALTA-FACTURA-F
078300        UNTIL FS-FACM-FIN.

078400 1300-CARGAR-FACTURAS-F. EXIT.
078500*    AL SALIR, WS-PROX-NROFAC TIENE EL MAYOR NUMERO DE FACTURA DEL
078600*    MAESTRO, BASE PARA NUMERAR LAS ALTAS DE ESTA CORRIDA.

078700 1310-LEER-FACTURA-I.
078800*    LECTURA SECUENCIAL UNICA DEL MAESTRO BILLMAST, MISMO
078900*    TRATAMIENTO DE FILE STATUS QUE LOS DEMAS MAESTROS DE CARGA.

079000*    LEE BILLMAST INTO WS-REG-FACTURA.
079100     READ BILLMAST INTO WS-REG-FACTURA

079200*    EVALUA FS-FACM.
079300     EVALUATE FS-FACM
079400*    CASO '00'.
079500        WHEN '00'
079600*    SIGUE DE LARGO.
079700           CONTINUE
079800*    CASO '10'.
079900        WHEN '10'
080000*    FIJA FS-FACM-FIN TO TRUE.
080100           SET FS-FACM-FIN TO TRUE
080200*    CASO OTHER.
080300        WHEN OTHER
080400*    EMITE POR CONSOLA '* ERROR EN LECTURA BILLMAST = ' FS-FACM.
080500           DISPLAY '* ERROR EN LECTURA BILLMAST = ' FS-FACM
080600*    MUEVE 9999 TO RETURN-CODE.
080700           MOVE 9999 TO RETURN-CODE
080800*    FIJA FS-FACM-FIN TO TRUE.
080900           SET FS-FACM-FIN TO TRUE
081000*    FIJA WS-FIN-LECTURA TO TRUE.
081100           SET WS-FIN-LECTURA TO TRUE
081200     END-EVALUATE.

081300 1310-LEER-FACTURA-F. EXIT.
081400*    AL SALIR, FS-FACM REFLEJA EL RESULTADO DE LA ULTIMA LECTURA.

081500 1320-ALTA-FACTURA-I.
081600*    AGREGA LA FACTURA LEIDA A LA TABLA Y ACTUALIZA EL MAYOR
081700*    NUMERO DE FACTURA VISTO HASTA EL MOMENTO (WS-PROX-NROFAC),
081800*    QUE SE USA LUEGO EN 2420-ACEPTAR-ALTA-I PARA NUMERAR LAS
081900*    FACTURAS NUEVAS.
082000*    LA COMPARACION SE HACE CONTRA TODO EL MAESTRO, NO SOLO
082100*    CONTRA EL ULTIMO REGISTRO LEIDO, PORQUE EL ARCHIVO PODRIA
082200*    NO VENIR PERFECTAMENTE ORDENADO POR NROFAC EN ALGUNA
082300*    CORRIDA EXCEPCIONAL (POR EJEMPLO, DESPUES DE UN REGRABADO
082400*    MANUAL DEL MAESTRO POR EL AREA DE SOPORTE).

082500*    SUMA 1 TO WS-CANT-FACTURAS.
082600     ADD 1 TO WS-CANT-FACTURAS
082700*    MUEVE BIL-NROFAC TO TBF-NROFAC (WS-CANT-FACTURAS).
082800     MOVE BIL-NROFAC      TO TBF-NROFAC      (WS-CANT-FACTURAS)
082900*    MUEVE BIL-ESTADO TO TBF-ESTADO (WS-CANT-FACTURAS).
083000     MOVE BIL-ESTADO      TO TBF-ESTADO      (WS-CANT-FACTURAS)
083100*    MUEVE BIL-PAGADOR TO TBF-PAGADOR (WS-CANT-FACTURAS).
083200     MOVE BIL-PAGADOR     TO TBF-PAGADOR     (WS-CANT-FACTURAS)
083300*    MUEVE BIL-APODO TO TBF-APODO (WS-CANT-FACTURAS).
083400     MOVE BIL-APODO       TO TBF-APODO       (WS-CANT-FACTURAS)
083500*    MUEVE BIL-FECALTA TO TBF-FECALTA (WS-CANT-FACTURAS).
083600     MOVE BIL-FECALTA     TO TBF-FECALTA     (WS-CANT-FACTURAS)
083700*    MUEVE BIL-FECPAGO TO TBF-FECPAGO (WS-CANT-FACTURAS).
083800     MOVE BIL-FECPAGO     TO TBF-FECPAGO     (WS-CANT-FACTURAS)
083900*    MUEVE BIL-DIARECUR TO TBF-DIARECUR (WS-CANT-FACTURAS).
084000     MOVE BIL-DIARECUR    TO TBF-DIARECUR    (WS-CANT-FACTURAS)
084100*    MUEVE BIL-FECPROXPAGO TO TBF-FECPROXPAGO (WS-CANT-FACTURAS.
084200     MOVE BIL-FECPROXPAGO TO TBF-FECPROXPAGO (WS-CANT-FACTURAS)
084300*    MUEVE BIL-IMPORTE TO TBF-IMPORTE (WS-CANT-FACTURAS).
084400     MOVE BIL-IMPORTE     TO TBF-IMPORTE     (WS-CANT-FACTURAS)
084500*    MUEVE BIL-NROCTA TO TBF-NROCTA (WS-CANT-FACTURAS).
084600     MOVE BIL-NROCTA      TO TBF-NROCTA      (WS-CANT-FACTURAS)
084700*    VERIFICA BIL-NROFAC GREATER WS-PROX-NROFAC THEN.
084800     IF BIL-NROFAC GREATER WS-PROX-NROFAC THEN
084900*    MUEVE BIL-NROFAC TO WS-PROX-NROFAC.
085000        MOVE BIL-NROFAC TO WS-PROX-NROFAC
085100     END-IF
085200*    EJECUTA 1310-LEER-FACTURA-I THRU 1310-LEER-FACTURA-F.
085300     PERFORM 1310-LEER-FACTURA-I THRU 1310-LEER-FACTURA-F.

085400 1320-ALTA-FACTURA-F. EXIT.
085500*    AL SALIR, LA FACTURA SIGUIENTE YA FUE LEIDA POR ADELANTADO.


085600*---- PROCESA UNA TRANSACCION Y LEE LA SIGUIENTE -------------------
085700 2000-PROCESO-I.
085800*    CUERPO DEL LOOP PRINCIPAL: RESUELVE LA TRANSACCION YA
085900*    LEIDA EN MEMORIA (2010) Y DEJA LISTA LA SIGUIENTE (2900)
086000*    PARA LA PROXIMA VUELTA DEL PERFORM EN MAIN-PROGRAM-I.
086100*    EL PATRON ES EL CLASICO DE LECTURA ANTICIPADA: LA
086200*    TRANSACCION QUE SE PROCESA SIEMPRE FUE LEIDA EN LA VUELTA
086300*    ANTERIOR (O EN 1000-INICIO-I PARA LA PRIMERA).
086400*    ASI EL CONTROL DE FIN DE ARCHIVO (WS-FIN-LECTURA) SE EVALUA
086500*    SIEMPRE DESPUES DE INTENTAR LA LECTURA, NUNCA ANTES.

086600*    EJECUTA 2010-EVALUAR-ACCION-I THRU 2010-EVALUAR-ACCION-F.
086700     PERFORM 2010-EVALUAR-ACCION-I THRU 2010-EVALUAR-ACCION-F
086800*    EJECUTA 2900-LEER-TRANSACC-I THRU 2900-LEER-TRANSACC-F.
086900     PERFORM 2900-LEER-TRANSACC-I  THRU 2900-LEER-TRANSACC-F.

087000 2000-PROCESO-F. EXIT.
087100*    AL SALIR, LA TRANSACCION SIGUIENTE YA ESTA EN MEMORIA PARA LA
087200*    PROXIMA VUELTA DEL PERFORM EN MAIN-PROGRAM-I.


087300*---- DESPACHA SEGUN TRN-ACCION -------------------------------------
087400 2010-EVALUAR-ACCION-I.
087500*    DESPACHA LA TRANSACCION SEGUN TRN-ACCION A SU PARRAFO DE
087600*    TRATAMIENTO.
087700*    IX-RES IDENTIFICA LA FILA DEL RESUMEN (1 A 6) Y DEBE
087800*    COINCIDIR CON EL ORDEN DE WS-RESUMEN-NOMBRES:
087900*       1=GETBYACCT  2=GETBYID  3=GETBYCUST
088000*       4=CREATE     5=UPDATE   6=DELETE
088100*    SI ALGUN DIA SE AGREGA UNA ACCION NUEVA AL SISTEMA, DEBE
088200*    AGREGARSE TAMBIEN SU FILLER EN WS-RESUMEN-NOMBRES EN EL
088300*    MISMO ORDEN, O EL RESUMEN IMPRESO QUEDA DESALINEADO.
088400*    UNA ACCION DESCONOCIDA SOLO SE INFORMA POR DISPLAY; NO SE
088500*    EMITE RESPUESTA NI SE CUENTA EN EL RESUMEN, PORQUE NO TIENE
088600*    FILA ASIGNADA EN LA TABLA DE CONTADORES.

088700*    SUMA 1 TO WS-TOT-LEIDAS.
088800     ADD 1 TO WS-TOT-LEIDAS

088900*    EVALUA TRN-ACCION.
089000     EVALUATE TRN-ACCION
089100*    CASO 'GETBYACCT'.
089200        WHEN 'GETBYACCT'
089300*    FIJA IX-RES TO 1.
089400           SET IX-RES TO 1
089500*    EJECUTA 2100-GETBYACCT-I THRU 2100-GETBYACCT-F.
089600           PERFORM 2100-GETBYACCT-I THRU 2100-GETBYACCT-F
089700*    CASO 'GETBYID'.
089800        WHEN 'GETBYID'
089900*    FIJA IX-RES TO 2.
090000           SET IX-RES TO 2
090100*    EJECUTA 2200-GETBYID-I THRU 2200-GETBYID-F.
090200           PERFORM 2200-GETBYID-I   THRU 2200-GETBYID-F
090300*    CASO 'GETBYCUST'.
090400        WHEN 'GETBYCUST'
090500*    FIJA IX-RES TO 3.
090600           SET IX-RES TO 3
090700*    EJECUTA 2300-GETBYCUST-I THRU 2300-GETBYCUST-F.
090800           PERFORM 2300-GETBYCUST-I THRU 2300-GETBYCUST-F
090900*    CASO 'CREATE'.
091000        WHEN 'CREATE'
091100*    FIJA IX-RES TO 4.
091200           SET IX-RES TO 4
091300*    EJECUTA 2400-CREATE-I THRU 2400-CREATE-F.
091400           PERFORM 2400-CREATE-I     THRU 2400-CREATE-F
091500*    CASO 'UPDATE'.
091600        WHEN 'UPDATE'
091700*    FIJA IX-RES TO 5.
091800           SET IX-RES TO 5
091900*    EJECUTA 2500-UPDATE-I THRU 2500-UPDATE-F.
092000           PERFORM 2500-UPDATE-I     THRU 2500-UPDATE-F
092100*    CASO 'DELETE'.
092200        WHEN 'DELETE'
092300*    FIJA IX-RES TO 6.
092400           SET IX-RES TO 6
092500*    EJECUTA 2600-DELETE-I THRU 2600-DELETE-F.
092600           PERFORM 2600-DELETE-I     THRU 2600-DELETE-F
092700*    CASO OTHER.
092800        WHEN OTHER
092900*    EMITE POR CONSOLA '* ACCION NO RECONOCIDA = ' TRN-ACCION.
093000           DISPLAY '* ACCION NO RECONOCIDA = ' TRN-ACCION
093100     END-EVALUATE.

093200 2010-EVALUAR-ACCION-F. EXIT.
093300*    AL SALIR, EL CONTADOR WS-TOT-LEIDAS YA INCLUYE ESTA TRANSACCION.


093400*---- GETBYACCT: TODAS LAS FACTURAS DE UNA CUENTA -------------------
093500 2100-GETBYACCT-I.
093600*    ACCION DE CONSULTA: DEVUELVE TODAS LAS FACTURAS DE UNA
093700*    CUENTA PUNTUAL (TRN-NROCTA).
093800*    SI LA CUENTA NO EXISTE EN EL MAESTRO DE CUENTAS SE RECHAZA
093900*    CON CODIGO 404, AUNQUE EL MAESTRO DE FACTURAS TUVIERA
094000*    REGISTROS CON ESE NUMERO DE CUENTA (NO DEBERIA OCURRIR,
094100*    PERO SE VALIDA IGUAL CONTRA EL MAESTRO DE CUENTAS, NO
094200*    CONTRA EL DE FACTURAS).
094300*    SI LA CUENTA EXISTE PERO NO TIENE FACTURAS, SE ACEPTA LA
094400*    CONSULTA IGUAL Y SIMPLEMENTE NO SE ESCRIBE NINGUN REGISTRO
094500*    DE RESPUESTA CON FACTURA (VER 2110-FACTURAS-CTA-I).

094600*    SUMA 1 TO RES-PROC (IX-RES).
094700     ADD 1 TO RES-PROC (IX-RES)
094800*    MUEVE TRN-NROCTA TO WS-CTAID-NUM.
094900     MOVE TRN-NROCTA TO WS-CTAID-NUM

095000*    EJECUTA 9100-BUSCAR-CUENTA-I THRU 9100-BUSCAR-CUENTA-F.
095100     PERFORM 9100-BUSCAR-CUENTA-I THRU 9100-BUSCAR-CUENTA-F

095200*    VERIFICA WS-CTA-ENCONTRADA THEN.
095300     IF WS-CTA-ENCONTRADA THEN
095400*    EJECUTA 2110-FACTURAS-CTA-I THRU 2110-FACTURAS-CTA-F.
095500        PERFORM 2110-FACTURAS-CTA-I THRU 2110-FACTURAS-CTA-F
095600           VARYING IX-FAC2 FROM 1 BY 1
095700              UNTIL IX-FAC2 GREATER WS-CANT-FACTURAS
095800*    SUMA 1 TO WS-TOT-ACEPTADAS.
095900        ADD 1 TO WS-TOT-ACEPTADAS
096000*    SUMA 1 TO RES-ACEP (IX-RES).
096100        ADD 1 TO RES-ACEP (IX-RES)
096200*    CASO CONTRARIO.
096300     ELSE
096400*    MUEVE 404 TO WS-COD-RECHAZO.
096500        MOVE 404 TO WS-COD-RECHAZO
096600*    MUEVE SPACES TO WS-REG-RESPUESTA.
096700        MOVE SPACES TO WS-REG-RESPUESTA
096800*    MUEVE 404 TO RSP-CODIGO.
096900        MOVE 404 TO RSP-CODIGO
097000*    ARMA POR STRING 'Account with Id (' DELIMITED BY SIZE.
097100        STRING 'Account with Id (' DELIMITED BY SIZE
097200               WS-CTAID-ALFA      DELIMITED BY SIZE
097300               ') not found.'     DELIMITED BY SIZE
097400               INTO RSP-MENSAJE
097500*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
097600        PERFORM 2700-ESCRIBIR-RESPUESTA-I
097700           THRU 2700-ESCRIBIR-RESPUESTA-F
097800*    EJECUTA 2950-RECHAZO-I THRU 2950-RECHAZO-F.
097900        PERFORM 2950-RECHAZO-I THRU 2950-RECHAZO-F
098000     END-IF.

098100 2100-GETBYACCT-F. EXIT.
098200*    AL SALIR, LA ACCION QUEDO ACEPTADA O RECHAZADA Y CONTABILIZADA.

098300 2110-FACTURAS-CTA-I.
098400*    EXAMINA CADA FACTURA DE LA TABLA (BARRIDO SECUENCIAL, NO
098500*    BINARIO, PORQUE LA TABLA ESTA ORDENADA POR NROFAC Y NO POR
098600*    NROCTA) Y EMITE UNA RESPUESTA POR CADA UNA QUE PERTENECE A
098700*    LA CUENTA BUSCADA.
098800*    SI NO HAY COINCIDENCIAS, 2100-GETBYACCT-I DE TODOS MODOS
098900*    CUENTA LA ACCION COMO ACEPTADA: LA CUENTA EXISTE, SOLO QUE
099000*    NO TIENE FACTURAS CARGADAS TODAVIA.

099100*    VERIFICA TBF-NROCTA (IX-FAC2) EQUAL TRN-NROCTA THEN.
099200     IF TBF-NROCTA (IX-FAC2) EQUAL TRN-NROCTA THEN
099300*    MUEVE SPACES TO WS-REG-RESPUESTA.
099400        MOVE SPACES TO WS-REG-RESPUESTA
099500*    MUEVE 200 TO RSP-CODIGO.
099600        MOVE 200 TO RSP-CODIGO
099700*    ARMA POR STRING 'All Bills with accountId (' DELIMITED BY.
099800        STRING 'All Bills with accountId (' DELIMITED BY SIZE
099900               WS-CTAID-ALFA                DELIMITED BY SIZE
100000               ') retrieved successfully.'   DELIMITED BY SIZE
100100               INTO RSP-MENSAJE
100200*    EJECUTA 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F.
100300        PERFORM 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F
100400*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
100500        PERFORM 2700-ESCRIBIR-RESPUESTA-I
100600           THRU 2700-ESCRIBIR-RESPUESTA-F
100700     END-IF.

100800 2110-FACTURAS-CTA-F. EXIT.
100900*    AL SALIR, YA SE ESCRIBIO UNA RESPUESTA POR CADA FACTURA DE LA
101000*    CUENTA (O NINGUNA, SI LA CUENTA NO TENIA FACTURAS).


101100*---- GETBYID: UNA FACTURA PUNTUAL ----------------------------------
101200 2200-GETBYID-I.
101300*    ACCION DE CONSULTA: DEVUELVE UNA FACTURA PUNTUAL POR SU
101400*    NUMERO (TRN-NROFAC).
101500*    LA BUSQUEDA ES BINARIA (SEARCH ALL) PORQUE LA TABLA
101600*    WS-TABLA-FACTURAS ESTA ORDENADA ASCENDENTE POR TBF-NROFAC.
101700*    SI NO SE ENCUENTRA LA FACTURA, SE RECHAZA CON 404 Y SE
101800*    CUENTA COMO RECHAZO POR 'NO ENCONTRADO' EN EL RESUMEN.
101900*    ESTA ES LA CONSULTA MAS SIMPLE DE LAS TRES: A DIFERENCIA DE
102000*    GETBYACCT Y GETBYCUST, NO NECESITA RECORRER NINGUNA TABLA
102100*    INTERMEDIA, SOLO BUSCAR LA FACTURA DIRECTAMENTE.

102200*    SUMA 1 TO RES-PROC (IX-RES).
102300     ADD 1 TO RES-PROC (IX-RES)
102400*    MUEVE TRN-NROFAC TO WS-FACID-NUM.
102500     MOVE TRN-NROFAC TO WS-FACID-NUM

102600*    EJECUTA 9200-BUSCAR-FACTURA-I THRU 9200-BUSCAR-FACTURA-F.
102700     PERFORM 9200-BUSCAR-FACTURA-I THRU 9200-BUSCAR-FACTURA-F

102800*    VERIFICA WS-FAC-ENCONTRADA THEN.
102900     IF WS-FAC-ENCONTRADA THEN
103000*    MUEVE SPACES TO WS-REG-RESPUESTA.
103100        MOVE SPACES TO WS-REG-RESPUESTA
103200*    MUEVE 200 TO RSP-CODIGO.
103300        MOVE 200 TO RSP-CODIGO
103400*    MUEVE 'Bill retrieved successfully.' TO RSP-MENSAJE.
103500        MOVE 'Bill retrieved successfully.' TO RSP-MENSAJE
103600*    EJECUTA 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F.
103700        PERFORM 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F
103800*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
103900        PERFORM 2700-ESCRIBIR-RESPUESTA-I
104000           THRU 2700-ESCRIBIR-RESPUESTA-F
104100*    SUMA 1 TO WS-TOT-ACEPTADAS.
104200        ADD 1 TO WS-TOT-ACEPTADAS
104300*    SUMA 1 TO RES-ACEP (IX-RES).
104400        ADD 1 TO RES-ACEP (IX-RES)
104500*    CASO CONTRARIO.
104600     ELSE
104700*    MUEVE SPACES TO WS-REG-RESPUESTA.
104800        MOVE SPACES TO WS-REG-RESPUESTA
104900*    MUEVE 404 TO RSP-CODIGO.
105000        MOVE 404 TO RSP-CODIGO
105100*    ARMA POR STRING 'Bill with Id (' DELIMITED BY SIZE.
105200        STRING 'Bill with Id (' DELIMITED BY SIZE
105300               WS-FACID-ALFA   DELIMITED BY SIZE
105400               ') not found.'  DELIMITED BY SIZE
105500               INTO RSP-MENSAJE
105600*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
105700        PERFORM 2700-ESCRIBIR-RESPUESTA-I
105800           THRU 2700-ESCRIBIR-RESPUESTA-F
105900*    EJECUTA 2950-RECHAZO-I THRU 2950-RECHAZO-F.
106000        PERFORM 2950-RECHAZO-I THRU 2950-RECHAZO-F
106100     END-IF.

106200 2200-GETBYID-F. EXIT.
106300*    AL SALIR, LA ACCION QUEDO ACEPTADA O RECHAZADA Y CONTABILIZADA.


106400*---- GETBYCUST: FACTURAS DE TODAS LAS CUENTAS DE UN CLIENTE -------
106500 2300-GETBYCUST-I.
106600*    ACCION DE CONSULTA: DEVUELVE TODAS LAS FACTURAS DE TODAS
106700*    LAS CUENTAS DE UN CLIENTE (TRN-NROCLI).
106800*    PRIMERO SE UBICA EL CLIENTE EN WS-TABLA-CLIENTES (BINARIA,
106900*    VER 9300) Y LUEGO SE RECORRE WS-TABLA-CUENTAS COMPLETA
107000*    (2310) PARA IDENTIFICAR CADA CUENTA DE ESE CLIENTE; POR
107100*    CADA CUENTA ENCONTRADA SE RECORRE WS-TABLA-FACTURAS
107200*    COMPLETA (2320).
107300*    ES UN DOBLE BARRIDO SECUENCIAL (CUENTAS POR FACTURAS), MAS
107400*    COSTOSO QUE GETBYACCT O GETBYID, PERO ACEPTABLE PARA LOS
107500*    VOLUMENES HABITUALES DE ESTE LOTE.

107600*    SUMA 1 TO RES-PROC (IX-RES).
107700     ADD 1 TO RES-PROC (IX-RES)
107800*    MUEVE TRN-NROCLI TO WS-CLIID-NUM.
107900     MOVE TRN-NROCLI TO WS-CLIID-NUM

108000*    EJECUTA 9300-BUSCAR-CLIENTE-I THRU 9300-BUSCAR-CLIENTE-F.
108100     PERFORM 9300-BUSCAR-CLIENTE-I THRU 9300-BUSCAR-CLIENTE-F

108200*    VERIFICA WS-CLI-ENCONTRADA THEN.
108300     IF WS-CLI-ENCONTRADA THEN
108400*    EJECUTA 2310-CUENTAS-CLIENTE-I THRU 2310-CUENTAS-CLIENTE-F.
108500        PERFORM 2310-CUENTAS-CLIENTE-I THRU 2310-CUENTAS-CLIENTE-F
108600           VARYING IX-CTA2 FROM 1 BY 1
108700              UNTIL IX-CTA2 GREATER WS-CANT-CUENTAS
108800*    SUMA 1 TO WS-TOT-ACEPTADAS.
108900        ADD 1 TO WS-TOT-ACEPTADAS
109000*    SUMA 1 TO RES-ACEP (IX-RES).
109100        ADD 1 TO RES-ACEP (IX-RES)
109200*    CASO CONTRARIO.
109300     ELSE
109400*    MUEVE SPACES TO WS-REG-RESPUESTA.
109500        MOVE SPACES TO WS-REG-RESPUESTA
109600*    MUEVE 404 TO RSP-CODIGO.
109700        MOVE 404 TO RSP-CODIGO
109800*    ARMA POR STRING 'Customer with Id (' DELIMITED BY SIZE.
109900        STRING 'Customer with Id (' DELIMITED BY SIZE
110000               WS-CLIID-ALFA        DELIMITED BY SIZE
110100               ') not found.'       DELIMITED BY SIZE
110200               INTO RSP-MENSAJE
110300*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
110400        PERFORM 2700-ESCRIBIR-RESPUESTA-I
110500           THRU 2700-ESCRIBIR-RESPUESTA-F
110600*    EJECUTA 2950-RECHAZO-I THRU 2950-RECHAZO-F.
110700        PERFORM 2950-RECHAZO-I THRU 2950-RECHAZO-F
110800     END-IF.

110900 2300-GETBYCUST-F. EXIT.
111000*    AL SALIR, LA ACCION QUEDO ACEPTADA O RECHAZADA Y CONTABILIZADA.

111100 2310-CUENTAS-CLIENTE-I.
111200*    POR CADA CUENTA CUYO TBC-NROCLI COINCIDE CON EL CLIENTE
111300*    BUSCADO, DEJA EL NUMERO DE CUENTA EN WS-CTA-FILTRO Y
111400*    DISPARA EL BARRIDO DE FACTURAS DE ESA CUENTA (2320).
111500*    WS-CTAID-NUM TAMBIEN SE ACTUALIZA AQUI PORQUE EL MENSAJE
111600*    DE EXITO DE 2320 EMBEBE EL NUMERO DE CUENTA EN EL TEXTO.
111700*    UN CLIENTE PUEDE TENER MAS DE UNA CUENTA; CADA UNA DISPARA
111800*    SU PROPIO BARRIDO DE FACTURAS POR SEPARADO.

111900*    VERIFICA TBC-NROCLI (IX-CTA2) EQUAL TRN-NROCLI THEN.
112000     IF TBC-NROCLI (IX-CTA2) EQUAL TRN-NROCLI THEN
112100*    MUEVE TBC-NROCTA (IX-CTA2) TO WS-CTA-FILTRO.
112200        MOVE TBC-NROCTA (IX-CTA2) TO WS-CTA-FILTRO
112300*    MUEVE TBC-NROCTA (IX-CTA2) TO WS-CTAID-NUM.
112400        MOVE TBC-NROCTA (IX-CTA2) TO WS-CTAID-NUM
112500*    EJECUTA 2320-FACTURAS-CTA-CLI-I THRU 2320-FACTURAS-CTA-CLI.
112600        PERFORM 2320-FACTURAS-CTA-CLI-I THRU 2320-FACTURAS-CTA-CLI-F
112700           VARYING IX-FAC2 FROM 1 BY 1
112800              UNTIL IX-FAC2 GREATER WS-CANT-FACTURAS
112900     END-IF.

113000 2310-CUENTAS-CLIENTE-F. EXIT.
113100*    AL SALIR, SE RECORRIERON TODAS LAS CUENTAS DEL MAESTRO EN
113200*    BUSCA DE LAS QUE PERTENECEN AL CLIENTE.

113300 2320-FACTURAS-CTA-CLI-I.
113400*    MISMA LOGICA QUE 2110-FACTURAS-CTA-I PERO FILTRANDO POR
113500*    WS-CTA-FILTRO EN LUGAR DE TRN-NROCTA DIRECTAMENTE, YA QUE
113600*    AQUI LA CUENTA SE OBTUVO DEL MAESTRO DE CUENTAS Y NO VINO
113700*    EN LA TRANSACCION.
113800*    SE REPITE UNA VEZ POR CADA CUENTA DEL CLIENTE, DESDE
113900*    2310-CUENTAS-CLIENTE-I.

114000*    VERIFICA TBF-NROCTA (IX-FAC2) EQUAL WS-CTA-FILTRO THEN.
114100     IF TBF-NROCTA (IX-FAC2) EQUAL WS-CTA-FILTRO THEN
114200*    MUEVE SPACES TO WS-REG-RESPUESTA.
114300        MOVE SPACES TO WS-REG-RESPUESTA
114400*    MUEVE 200 TO RSP-CODIGO.
114500        MOVE 200 TO RSP-CODIGO
114600*    ARMA POR STRING 'All Bills with accountId (' DELIMITED BY.
114700        STRING 'All Bills with accountId (' DELIMITED BY SIZE
114800               WS-CTAID-ALFA                DELIMITED BY SIZE
114900               ') retrieved successfully.'   DELIMITED BY SIZE
115000               INTO RSP-MENSAJE
115100*    EJECUTA 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F.
115200        PERFORM 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F
115300*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
115400        PERFORM 2700-ESCRIBIR-RESPUESTA-I
115500           THRU 2700-ESCRIBIR-RESPUESTA-F
115600     END-IF.

115700 2320-FACTURAS-CTA-CLI-F. EXIT.
115800*    AL SALIR, YA SE ESCRIBIO UNA RESPUESTA POR CADA FACTURA DE LA
115900*    CUENTA FILTRADA POR WS-CTA-FILTRO.


116000*---- CREATE: ALTA DE UNA FACTURA NUEVA -----------------------------
116100 2400-CREATE-I.
116200*    ACCION DE ALTA: CREA UNA FACTURA NUEVA SOBRE UNA CUENTA
116300*    EXISTENTE.
116400*    LA VALIDACION (2410) SE HACE COMPLETA ANTES DE TOCAR LA
116500*    TABLA; SI FALLA CUALQUIER REGLA, NO SE AGREGA NINGUN
116600*    REGISTRO A WS-TABLA-FACTURAS (LA TABLA SOLO CRECE EN
116700*    2420-ACEPTAR-ALTA-I, NUNCA ANTES DE VALIDAR).
116800*    ESTO ASEGURA QUE WS-CANT-FACTURAS Y WS-PROX-NROFAC NUNCA
116900*    AVANCEN POR UNA TRANSACCION QUE TERMINO RECHAZADA.

117000*    SUMA 1 TO RES-PROC (IX-RES).
117100     ADD 1 TO RES-PROC (IX-RES)
117200*    FIJA WS-TRANSACCION-VALIDA TO TRUE.
117300     SET WS-TRANSACCION-VALIDA TO TRUE
117400*    MUEVE TRN-NROCTA TO WS-CTAID-NUM.
117500     MOVE TRN-NROCTA TO WS-CTAID-NUM

117600*    EJECUTA 2410-VALIDAR-ALTA-I THRU 2410-VALIDAR-ALTA-F.
117700     PERFORM 2410-VALIDAR-ALTA-I THRU 2410-VALIDAR-ALTA-F

117800*    VERIFICA WS-TRANSACCION-VALIDA THEN.
117900     IF WS-TRANSACCION-VALIDA THEN
118000*    EJECUTA 2420-ACEPTAR-ALTA-I THRU 2420-ACEPTAR-ALTA-F.
118100        PERFORM 2420-ACEPTAR-ALTA-I THRU 2420-ACEPTAR-ALTA-F
118200*    SUMA 1 TO WS-TOT-ACEPTADAS.
118300        ADD 1 TO WS-TOT-ACEPTADAS
118400*    SUMA 1 TO RES-ACEP (IX-RES).
118500        ADD 1 TO RES-ACEP (IX-RES)
118600*    CASO CONTRARIO.
118700     ELSE
118800*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
118900        PERFORM 2700-ESCRIBIR-RESPUESTA-I
119000           THRU 2700-ESCRIBIR-RESPUESTA-F
119100*    EJECUTA 2950-RECHAZO-I THRU 2950-RECHAZO-F.
119200        PERFORM 2950-RECHAZO-I THRU 2950-RECHAZO-F
119300     END-IF.

119400 2400-CREATE-F. EXIT.
119500*    AL SALIR, LA FACTURA QUEDO CREADA Y RESPONDIDA, O RECHAZADA
119600*    Y RESPONDIDA; WS-TRANSACCION-VALIDA QUEDA CON EL RESULTADO.

119700*---- VALIDACIONES DE ALTA - LA PRIMERA QUE FALLA RECHAZA -----------
119800 2410-VALIDAR-ALTA-I.
119900*    VALIDACIONES EN CASCADA: LA PRIMERA REGLA QUE FALLA FIJA
120000*    WS-TRANSACCION-INVALIDA Y EL CODIGO/MENSAJE DE RECHAZO; LAS
120100*    VALIDACIONES SIGUIENTES SE SALTAN PORQUE TODAS CONSULTAN
120200*    WS-TRANSACCION-VALIDA ANTES DE EVALUAR SU PROPIA CONDICION
120300*    (ASI NO SE PISA UN RECHAZO YA FIJADO POR UNA REGLA ANTERIOR).
120400*    EL ORDEN DE LAS REGLAS REPRODUCE EL ORDEN DE VALIDACION DEL
120500*    SERVICIO DE FACTURACION: CUENTA, ESTADO, CONSISTENCIA DE
120600*    CUENTA Y, POR ULTIMO, RECURRENCIA.

120700*    MUEVE SPACES TO WS-REG-RESPUESTA.
120800     MOVE SPACES TO WS-REG-RESPUESTA

120900*    EJECUTA 9100-BUSCAR-CUENTA-I THRU 9100-BUSCAR-CUENTA-F.
121000     PERFORM 9100-BUSCAR-CUENTA-I THRU 9100-BUSCAR-CUENTA-F

121100*    REGLA 1 - LA CUENTA DEBE EXISTIR EN EL MAESTRO ACCOUNT.
121200*    SIN CUENTA VALIDA NO TIENE SENTIDO EVALUAR NADA MAS.
121300     IF WS-CTA-NO-ENCONTRADA THEN
121400*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
121500        SET WS-TRANSACCION-INVALIDA TO TRUE
121600*    MUEVE 404 TO RSP-CODIGO.
121700        MOVE 404 TO RSP-CODIGO
121800*    ARMA POR STRING 'Account with Id (' DELIMITED BY SIZE.
121900        STRING 'Account with Id (' DELIMITED BY SIZE
122000               WS-CTAID-ALFA      DELIMITED BY SIZE
122100               ') not found.'     DELIMITED BY SIZE
122200               INTO RSP-MENSAJE
122300     END-IF

122400*    REGLA 2 - UNA FACTURA SOLO PUEDE CREARSE EN ESTADO PENDING
122500*    O RECURRING; LOS DEMAS ESTADOS (CANCELED, COMPLETED) SON
122600*    DESTINOS DE UNA MODIFICACION, NUNCA PUNTOS DE PARTIDA.
122700     IF WS-TRANSACCION-VALIDA
122800        AND TRN-FAC-ESTADO NOT EQUAL 'PENDING'
122900        AND TRN-FAC-ESTADO NOT EQUAL 'RECURRING' THEN
123000*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
123100        SET WS-TRANSACCION-INVALIDA TO TRUE
123200*    MUEVE 409 TO RSP-CODIGO.
123300        MOVE 409 TO RSP-CODIGO
123400*    ARMA POR STRING 'Bill status type (' DELIMITED BY SIZE.
123500        STRING 'Bill status type (' DELIMITED BY SIZE
123600               TRN-FAC-ESTADO       DELIMITED BY SPACE
123700               ') is not valid for this operation.'
123800                                     DELIMITED BY SIZE
123900               INTO RSP-MENSAJE
124000     END-IF

124100*    REGLA 3 - EL NUMERO DE CUENTA QUE VIENE DENTRO DEL BLOQUE
124200*    DE DATOS DE LA FACTURA (TRN-FAC-NROCTA) DEBE COINCIDIR CON
124300*    LA CUENTA DE LA TRANSACCION (TRN-NROCTA); EVITA QUE UNA
124400*    FACTURA QUEDE 'CRUZADA' ENTRE CUENTAS DISTINTAS.
124500     IF WS-TRANSACCION-VALIDA
124600        AND TRN-FAC-NROCTA NOT EQUAL TRN-NROCTA THEN
124700*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
124800        SET WS-TRANSACCION-INVALIDA TO TRUE
124900*    MUEVE 409 TO RSP-CODIGO.
125000        MOVE 409 TO RSP-CODIGO
125100*    MUEVE "AccountId must match BillCreation Request's account.
125200        MOVE "AccountId must match BillCreation Request's accountId."
125300                                     TO RSP-MENSAJE
125400     END-IF

125500*    REGLA 4 - UNA FACTURA RECURRENTE NECESITA UN DIA DE
125600*    RECURRENCIA VALIDO (1 A 31); SIN ESE DATO NO SE PUEDE
125700*    CALCULAR LA FECHA DEL PROXIMO PAGO EN 2420-ACEPTAR-ALTA-I.
125800     IF WS-TRANSACCION-VALIDA
125900        AND TRN-FAC-ESTADO EQUAL 'RECURRING'
126000        AND (TRN-FAC-DIARECUR LESS 1 OR TRN-FAC-DIARECUR GREATER 31)
126100        THEN
126200*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
126300        SET WS-TRANSACCION-INVALIDA TO TRUE
126400*    MUEVE 409 TO RSP-CODIGO.
126500        MOVE 409 TO RSP-CODIGO
126600*    MUEVE.
126700        MOVE
126800        'Reccuring date can not be null for Bill status (RECURRING).'
126900                                     TO RSP-MENSAJE
127000     END-IF.

127100 2410-VALIDAR-ALTA-F. EXIT.
127200*    AL SALIR, WS-TRANSACCION-VALIDA/INVALIDA Y, SI CORRESPONDE,
127300*    RSP-CODIGO Y RSP-MENSAJE YA QUEDARON FIJADOS.

127400*---- ACEPTA EL ALTA, ARMA LA FACTURA Y LA AGREGA A LA TABLA --------
127500 2420-ACEPTAR-ALTA-I.
127600*    NUMERA LA FACTURA CON EL PROXIMO CONSECUTIVO (WS-PROX-
127700*    NROFAC, YA INCREMENTADO) Y LA AGREGA AL FINAL DE LA TABLA;
127800*    COMO SE AGREGA AL FINAL Y LOS NUMEROS SON CONSECUTIVOS
127900*    CRECIENTES, LA TABLA SE MANTIENE ORDENADA POR TBF-NROFAC
128000*    SIN NECESITAR INSERCION ORDENADA.
128100*    SI LA FACTURA ES RECURRING, SE LLAMA A PGMDTCAL PARA
128200*    OBTENER LA FECHA DE PROXIMO PAGO A PARTIR DE LA FECHA DE
128300*    PROCESO Y EL DIA DE RECURRENCIA; SI ES PENDING, NO HAY
128400*    PROXIMO PAGO Y ESOS CAMPOS QUEDAN EN CERO/ESPACIOS.
128500*    TBF-FECPAGO SE DEJA CON EL TEXTO FIJO 'AWAITING PAYMENT.'
128600*    PORQUE UNA FACTURA RECIEN CREADA TODAVIA NO FUE PAGADA.

128700*    SUMA 1 TO WS-PROX-NROFAC.
128800     ADD 1 TO WS-PROX-NROFAC
128900*    SUMA 1 TO WS-CANT-FACTURAS.
129000     ADD 1 TO WS-CANT-FACTURAS

129100*    MUEVE WS-PROX-NROFAC TO TBF-NROFAC (WS-CANT-FACTURAS).
129200     MOVE WS-PROX-NROFAC     TO TBF-NROFAC  (WS-CANT-FACTURAS)
129300*    MUEVE TRN-FAC-ESTADO TO TBF-ESTADO (WS-CANT-FACTURAS).
129400     MOVE TRN-FAC-ESTADO     TO TBF-ESTADO  (WS-CANT-FACTURAS)
129500*    MUEVE TRN-FAC-PAGADOR TO TBF-PAGADOR (WS-CANT-FACTURAS).
129600     MOVE TRN-FAC-PAGADOR    TO TBF-PAGADOR (WS-CANT-FACTURAS)
129700*    MUEVE TRN-FAC-APODO TO TBF-APODO (WS-CANT-FACTURAS).
129800     MOVE TRN-FAC-APODO      TO TBF-APODO   (WS-CANT-FACTURAS)
129900*    MUEVE TRN-FECPROCESO TO TBF-FECALTA (WS-CANT-FACTURAS).
130000     MOVE TRN-FECPROCESO     TO TBF-FECALTA (WS-CANT-FACTURAS)
130100*    MUEVE 'Awaiting payment.' TO TBF-FECPAGO (WS-CANT-FACTURAS.
130200     MOVE 'Awaiting payment.' TO TBF-FECPAGO (WS-CANT-FACTURAS)
130300*    MUEVE TRN-FAC-IMPORTE TO TBF-IMPORTE (WS-CANT-FACTURAS).
130400     MOVE TRN-FAC-IMPORTE    TO TBF-IMPORTE (WS-CANT-FACTURAS)
130500*    MUEVE TRN-NROCTA TO TBF-NROCTA (WS-CANT-FACTURAS).
130600     MOVE TRN-NROCTA         TO TBF-NROCTA  (WS-CANT-FACTURAS)

130700*    VERIFICA TRN-FAC-ESTADO EQUAL 'RECURRING' THEN.
130800     IF TRN-FAC-ESTADO EQUAL 'RECURRING' THEN
130900*    MUEVE TRN-FAC-DIARECUR TO TBF-DIARECUR (WS-CANT-FACTURAS).
131000        MOVE TRN-FAC-DIARECUR TO TBF-DIARECUR (WS-CANT-FACTURAS)
131100*    MUEVE TRN-FECPROCESO TO LK-FECALTA.
131200        MOVE TRN-FECPROCESO   TO LK-FECALTA
131300*    MUEVE TRN-FAC-DIARECUR TO LK-DIARECUR.
131400        MOVE TRN-FAC-DIARECUR TO LK-DIARECUR
131500*    INVOCA 'PGMDTCAL' USING LK-COMUNICACION.
131600        CALL 'PGMDTCAL' USING LK-COMUNICACION
131700*    MUEVE LK-FECPROXPAGO TO TBF-FECPROXPAGO (WS-CANT-FACTURAS).
131800        MOVE LK-FECPROXPAGO   TO TBF-FECPROXPAGO (WS-CANT-FACTURAS)
131900*    CASO CONTRARIO.
132000     ELSE
132100*    MUEVE ZERO TO TBF-DIARECUR (WS-CANT-FACTURAS).
132200        MOVE ZERO   TO TBF-DIARECUR    (WS-CANT-FACTURAS)
132300*    MUEVE SPACES TO TBF-FECPROXPAGO (WS-CANT-FACTURAS).
132400        MOVE SPACES TO TBF-FECPROXPAGO (WS-CANT-FACTURAS)
132500     END-IF

132600*    MUEVE 201 TO RSP-CODIGO.
132700     MOVE 201 TO RSP-CODIGO
132800*    MUEVE 'Created the bill and added it to the account'.
132900     MOVE 'Created the bill and added it to the account'
133000                              TO RSP-MENSAJE
133100*    FIJA IX-FAC2 TO WS-CANT-FACTURAS.
133200     SET IX-FAC2 TO WS-CANT-FACTURAS
133300*    EJECUTA 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F.
133400     PERFORM 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F
133500*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
133600     PERFORM 2700-ESCRIBIR-RESPUESTA-I
133700        THRU 2700-ESCRIBIR-RESPUESTA-F.

133800 2420-ACEPTAR-ALTA-F. EXIT.
133900*    AL SALIR, LA FACTURA YA ESTA EN LA TABLA Y RESPONDIDA CON 201.


134000*---- UPDATE: MODIFICACION DE UNA FACTURA EXISTENTE ------------------
134100 2500-UPDATE-I.
134200*    ACCION DE MODIFICACION: CAMBIA EL ESTADO Y/O EL IMPORTE DE
134300*    UNA FACTURA EXISTENTE (POR EJEMPLO, DE PENDING A COMPLETED,
134400*    O DE RECURRING A CANCELED).
134500*    AL IGUAL QUE CREATE, PRIMERO SE VALIDA COMPLETO (2510) Y
134600*    SOLO SI TODO ES VALIDO SE ACTUALIZA LA TABLA (2520); NINGUN
134700*    CAMPO DE LA FACTURA SE TOCA ANTES DE TERMINAR LA VALIDACION.

134800*    SUMA 1 TO RES-PROC (IX-RES).
134900     ADD 1 TO RES-PROC (IX-RES)
135000*    FIJA WS-TRANSACCION-VALIDA TO TRUE.
135100     SET WS-TRANSACCION-VALIDA TO TRUE
135200*    MUEVE TRN-NROFAC TO WS-FACID-NUM.
135300     MOVE TRN-NROFAC TO WS-FACID-NUM

135400*    EJECUTA 2510-VALIDAR-MODIF-I THRU 2510-VALIDAR-MODIF-F.
135500     PERFORM 2510-VALIDAR-MODIF-I THRU 2510-VALIDAR-MODIF-F

135600*    VERIFICA WS-TRANSACCION-VALIDA THEN.
135700     IF WS-TRANSACCION-VALIDA THEN
135800*    EJECUTA 2520-ACEPTAR-MODIF-I THRU 2520-ACEPTAR-MODIF-F.
135900        PERFORM 2520-ACEPTAR-MODIF-I THRU 2520-ACEPTAR-MODIF-F
136000*    SUMA 1 TO WS-TOT-ACEPTADAS.
136100        ADD 1 TO WS-TOT-ACEPTADAS
136200*    SUMA 1 TO RES-ACEP (IX-RES).
136300        ADD 1 TO RES-ACEP (IX-RES)
136400*    CASO CONTRARIO.
136500     ELSE
136600*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
136700        PERFORM 2700-ESCRIBIR-RESPUESTA-I
136800           THRU 2700-ESCRIBIR-RESPUESTA-F
136900*    EJECUTA 2950-RECHAZO-I THRU 2950-RECHAZO-F.
137000        PERFORM 2950-RECHAZO-I THRU 2950-RECHAZO-F
137100     END-IF.

137200 2500-UPDATE-F. EXIT.
137300*    AL SALIR, LA FACTURA QUEDO MODIFICADA Y RESPONDIDA, O
137400*    RECHAZADA Y RESPONDIDA.

137500*---- VALIDACIONES DE MODIFICACION - LA PRIMERA QUE FALLA GANA ------
137600 2510-VALIDAR-MODIF-I.
137700*    VALIDACIONES DE MODIFICACION, TAMBIEN EN CASCADA (LA
137800*    PRIMERA QUE FALLA GANA, IGUAL QUE EN 2410-VALIDAR-ALTA-I).
137900*    LA REGLA GENERAL ES QUE UNA MODIFICACION SOLO PUEDE CAMBIAR
138000*    ESTADO E IMPORTE; TODO LO DEMAS (FECHA DE ALTA, PAGADOR,
138100*    APODO, FECHA DE PAGO) SE CONSIDERA INMUTABLE UNA VEZ
138200*    CREADA LA FACTURA Y SE RECHAZA SI LA TRANSACCION TRAE UN
138300*    VALOR DISTINTO AL QUE YA TIENE EL MAESTRO.

138400*    MUEVE SPACES TO WS-REG-RESPUESTA.
138500     MOVE SPACES TO WS-REG-RESPUESTA

138600*    EJECUTA 9200-BUSCAR-FACTURA-I THRU 9200-BUSCAR-FACTURA-F.
138700     PERFORM 9200-BUSCAR-FACTURA-I THRU 9200-BUSCAR-FACTURA-F

138800*    REGLA 1 - LA FACTURA A MODIFICAR DEBE EXISTIR; SE BUSCA
138900*    POR TRN-NROFAC.
139000     IF WS-FAC-NO-ENCONTRADA THEN
139100*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
139200        SET WS-TRANSACCION-INVALIDA TO TRUE
139300*    MUEVE 404 TO RSP-CODIGO.
139400        MOVE 404 TO RSP-CODIGO
139500*    ARMA POR STRING 'Bill with Id (' DELIMITED BY SIZE.
139600        STRING 'Bill with Id (' DELIMITED BY SIZE
139700               WS-FACID-ALFA   DELIMITED BY SIZE
139800               ') not found.'  DELIMITED BY SIZE
139900               INTO RSP-MENSAJE
140000     END-IF

140100*    REGLA 2 - EL NUMERO DE FACTURA DENTRO DEL BLOQUE DE DATOS
140200*    (TRN-FAC-NROFAC) DEBE COINCIDIR CON EL NUMERO DE FACTURA DE
140300*    LA TRANSACCION (TRN-NROFAC); SON REDUNDANTES A PROPOSITO,
140400*    COMO CONTROL DE CONSISTENCIA DE LA TRANSACCION DE ENTRADA.
140500     IF WS-TRANSACCION-VALIDA
140600        AND TRN-FAC-NROFAC NOT EQUAL TRN-NROFAC THEN
140700*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
140800        SET WS-TRANSACCION-INVALIDA TO TRUE
140900*    MUEVE 409 TO RSP-CODIGO.
141000        MOVE 409 TO RSP-CODIGO
141100*    MUEVE 'Updated billId must match previous billId.'.
141200        MOVE 'Updated billId must match previous billId.'
141300                                     TO RSP-MENSAJE
141400     END-IF

141500*    REGLA 3 - SOLO SE PUEDEN MODIFICAR FACTURAS QUE ESTEN EN
141600*    PENDING O RECURRING; UNA FACTURA YA CANCELED O COMPLETED
141700*    NO ACEPTA MAS CAMBIOS POR ESTA VIA.
141800     IF WS-TRANSACCION-VALIDA
141900        AND TBF-ESTADO (IX-FAC) NOT EQUAL 'PENDING'
142000        AND TBF-ESTADO (IX-FAC) NOT EQUAL 'RECURRING' THEN
142100*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
142200        SET WS-TRANSACCION-INVALIDA TO TRUE
142300*    MUEVE 400 TO RSP-CODIGO.
142400        MOVE 400 TO RSP-CODIGO
142500*    ARMA POR STRING 'Can not update bill with status (' DELIMI.
142600        STRING 'Can not update bill with status (' DELIMITED BY SIZE
142700               TBF-ESTADO (IX-FAC)                 DELIMITED BY SPACE
142800               ').'                                DELIMITED BY SIZE
142900               INTO RSP-MENSAJE
143000     END-IF

143100*    REGLA 4 - EL APODO DE LA FACTURA NO SE PUEDE MODIFICAR POR
143200*    ESTA VIA (SI HACE FALTA CAMBIARLO, SE DA DE BAJA LA FACTURA
143300*    Y SE CREA UNA NUEVA CON EL APODO CORRECTO).
143400     IF WS-TRANSACCION-VALIDA
143500        AND TRN-FAC-APODO NOT EQUAL TBF-APODO (IX-FAC) THEN
143600*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
143700        SET WS-TRANSACCION-INVALIDA TO TRUE
143800*    MUEVE 409 TO RSP-CODIGO.
143900        MOVE 409 TO RSP-CODIGO
144000*    MUEVE 'Bill nickname can not be updated.' TO RSP-MENSAJE.
144100        MOVE 'Bill nickname can not be updated.' TO RSP-MENSAJE
144200     END-IF

144300*    REGLA 5 - EL PAGADOR TAMPOCO SE PUEDE MODIFICAR; MISMO
144400*    CRITERIO QUE LA REGLA ANTERIOR.
144500     IF WS-TRANSACCION-VALIDA
144600        AND TRN-FAC-PAGADOR NOT EQUAL TBF-PAGADOR (IX-FAC) THEN
144700*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
144800        SET WS-TRANSACCION-INVALIDA TO TRUE
144900*    MUEVE 400 TO RSP-CODIGO.
145000        MOVE 400 TO RSP-CODIGO
145100*    MUEVE 'Bill payee can not be updated.' TO RSP-MENSAJE.
145200        MOVE 'Bill payee can not be updated.' TO RSP-MENSAJE
145300     END-IF

145400*    REGLA 6 - LA FECHA DE ALTA ES UN DATO HISTORICO Y NO SE
145500*    TOCA EN UNA MODIFICACION.
145600     IF WS-TRANSACCION-VALIDA
145700        AND TRN-FAC-FECALTA NOT EQUAL TBF-FECALTA (IX-FAC) THEN
145800*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
145900        SET WS-TRANSACCION-INVALIDA TO TRUE
146000*    MUEVE 409 TO RSP-CODIGO.
146100        MOVE 409 TO RSP-CODIGO
146200*    MUEVE 'Bill creation date can not be updated.' TO RSP-MENS.
146300        MOVE 'Bill creation date can not be updated.' TO RSP-MENSAJE
146400     END-IF

146500*    REGLA 7 - LA FECHA DE PAGO SOLO LA ACTUALIZA EL PROPIO
146600*    LOTE (EN 2520, SEGUN EL NUEVO ESTADO), NUNCA LA TRANSACCION
146700*    DE ENTRADA DIRECTAMENTE.
146800     IF WS-TRANSACCION-VALIDA
146900        AND TRN-FAC-FECPAGO NOT EQUAL TBF-FECPAGO (IX-FAC) THEN
147000*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
147100        SET WS-TRANSACCION-INVALIDA TO TRUE
147200*    MUEVE 409 TO RSP-CODIGO.
147300        MOVE 409 TO RSP-CODIGO
147400*    MUEVE 'Bill payment date can not be updated.' TO RSP-MENSA.
147500        MOVE 'Bill payment date can not be updated.' TO RSP-MENSAJE
147600     END-IF

147700*    REGLA 8 - SI SE MODIFICA A RECURRING, EL DIA DE RECURRENCIA
147800*    DEBE SER VALIDO (1 A 31), IGUAL QUE EN EL ALTA (VER REGLA 4
147900*    DE 2410-VALIDAR-ALTA-I).
148000     IF WS-TRANSACCION-VALIDA
148100        AND TRN-FAC-ESTADO EQUAL 'RECURRING'
148200        AND (TRN-FAC-DIARECUR LESS 1 OR TRN-FAC-DIARECUR GREATER 31)
148300        THEN
148400*    FIJA WS-TRANSACCION-INVALIDA TO TRUE.
148500        SET WS-TRANSACCION-INVALIDA TO TRUE
148600*    MUEVE 400 TO RSP-CODIGO.
148700        MOVE 400 TO RSP-CODIGO
148800*    MUEVE.
148900        MOVE
149000  'Can not update bill to recurring without specified recurring date.'
149100                                     TO RSP-MENSAJE
149200     END-IF

149300*    LAS DOS ADVERTENCIAS SIGUIENTES NO RECHAZAN LA TRANSACCION;
149400*    SOLO AVISAN POR DISPLAY QUE UN DATO INFORMADO DE MAS
149500*    (FECPROXPAGO) SERA IGNORADO O RECALCULADO EN 2520, PARA QUE
149600*    EL OPERADOR DEL LOTE NO SE SORPRENDA SI EL VALOR GRABADO NO
149700*    COINCIDE CON EL QUE TRAIA LA TRANSACCION DE ENTRADA.
149800     IF WS-TRANSACCION-VALIDA THEN
149900*    VERIFICA (TRN-FAC-ESTADO EQUAL 'CANCELED'.
150000        IF (TRN-FAC-ESTADO EQUAL 'CANCELED'
150100           OR TRN-FAC-ESTADO EQUAL 'COMPLETED')
150200           AND TRN-FAC-FECPROXPAGO NOT EQUAL SPACES THEN
150300*    EMITE POR CONSOLA '* ADVERTENCIA - FECPROXPAGO INFORMADA S.
150400           DISPLAY '* ADVERTENCIA - FECPROXPAGO INFORMADA SE '
150500                   'IGNORA PARA FACTURA ' WS-FACID-ALFA
150600        END-IF
150700*    VERIFICA TRN-FAC-ESTADO EQUAL 'RECURRING'.
150800        IF TRN-FAC-ESTADO EQUAL 'RECURRING'
150900           AND TRN-FAC-DIARECUR NOT EQUAL TBF-DIARECUR (IX-FAC)
151000           AND TRN-FAC-FECPROXPAGO NOT EQUAL SPACES THEN
151100*    EMITE POR CONSOLA '* ADVERTENCIA - FECPROXPAGO INFORMADA S.
151200           DISPLAY '* ADVERTENCIA - FECPROXPAGO INFORMADA SE '
151300                   'RECALCULA PARA FACTURA ' WS-FACID-ALFA
151400        END-IF
151500     END-IF.

151600 2510-VALIDAR-MODIF-F. EXIT.
151700*    AL SALIR, WS-TRANSACCION-VALIDA/INVALIDA Y, SI CORRESPONDE,
151800*    RSP-CODIGO Y RSP-MENSAJE YA QUEDARON FIJADOS.

151900*---- ACEPTA LA MODIFICACION Y REESCRIBE LAS FECHAS SEGUN ESTADO ----
152000 2520-ACEPTAR-MODIF-I.
152100*    APLICA LA MODIFICACION YA VALIDADA Y REESCRIBE LAS FECHAS
152200*    SEGUN EL NUEVO ESTADO (EVALUATE TRUE SOBRE TRN-FAC-ESTADO):
152300*       RECURRING - RECALCULA FECPROXPAGO LLAMANDO A PGMDTCAL.
152400*       CANCELED  - NO HAY MAS PROXIMO PAGO; SI TODAVIA NO SE
152500*                   HABIA PAGADO, EL TEXTO DE FECPAGO ACLARA QUE
152600*                   SE CANCELO SIN NECESIDAD DE PAGO; SI YA SE
152700*                   HABIA PAGADO, ACLARA QUE CORRESPONDE
152800*                   REEMBOLSO.
152900*       OTRO (POR LO GENERAL COMPLETED) - SE RESPETAN LOS
153000*                   VALORES QUE TRAE LA TRANSACCION TAL CUAL.

153100*    MUEVE TRN-FAC-ESTADO TO TBF-ESTADO (IX-FAC).
153200     MOVE TRN-FAC-ESTADO  TO TBF-ESTADO  (IX-FAC)
153300*    MUEVE TRN-FAC-IMPORTE TO TBF-IMPORTE (IX-FAC).
153400     MOVE TRN-FAC-IMPORTE TO TBF-IMPORTE (IX-FAC)

153500*    EVALUA TRUE.
153600     EVALUATE TRUE
153700*    CASO TRN-FAC-ESTADO EQUAL 'RECURRING'.
153800        WHEN TRN-FAC-ESTADO EQUAL 'RECURRING'
153900*    MUEVE TRN-FAC-DIARECUR TO TBF-DIARECUR (IX-FAC).
154000           MOVE TRN-FAC-DIARECUR TO TBF-DIARECUR (IX-FAC)
154100*    MUEVE TBF-FECALTA (IX-FAC) TO LK-FECALTA.
154200           MOVE TBF-FECALTA (IX-FAC) TO LK-FECALTA
154300*    MUEVE TRN-FAC-DIARECUR TO LK-DIARECUR.
154400           MOVE TRN-FAC-DIARECUR     TO LK-DIARECUR
154500*    INVOCA 'PGMDTCAL' USING LK-COMUNICACION.
154600           CALL 'PGMDTCAL' USING LK-COMUNICACION
154700*    MUEVE LK-FECPROXPAGO TO TBF-FECPROXPAGO (IX-FAC).
154800           MOVE LK-FECPROXPAGO  TO TBF-FECPROXPAGO (IX-FAC)
154900*    CASO TRN-FAC-ESTADO EQUAL 'CANCELED'.
155000        WHEN TRN-FAC-ESTADO EQUAL 'CANCELED'
155100*    MUEVE ZERO TO TBF-DIARECUR (IX-FAC).
155200           MOVE ZERO TO TBF-DIARECUR (IX-FAC)
155300*    MUEVE 'Cancelled Bill. No upcoming payment.'.
155400           MOVE 'Cancelled Bill. No upcoming payment.'
155500                                 TO TBF-FECPROXPAGO (IX-FAC)
155600*    VERIFICA TBF-FECPAGO (IX-FAC) EQUAL 'Awaiting payment.' TH.
155700           IF TBF-FECPAGO (IX-FAC) EQUAL 'Awaiting payment.' THEN
155800*    MUEVE 'Canceled bill. No payment needed'.
155900              MOVE 'Canceled bill. No payment needed'
156000                                 TO TBF-FECPAGO (IX-FAC)
156100*    CASO CONTRARIO.
156200           ELSE
156300*    MUEVE.
156400              MOVE
156500           'Canceled bill. Already payed and requires refund.'
156600                                 TO TBF-FECPAGO (IX-FAC)
156700           END-IF
156800*    CASO OTHER.
156900        WHEN OTHER
157000*    MUEVE TRN-FAC-DIARECUR TO TBF-DIARECUR (IX-FAC).
157100           MOVE TRN-FAC-DIARECUR    TO TBF-DIARECUR (IX-FAC)
157200*    MUEVE TRN-FAC-FECPROXPAGO TO TBF-FECPROXPAGO (IX-FAC).
157300           MOVE TRN-FAC-FECPROXPAGO TO TBF-FECPROXPAGO (IX-FAC)
157400     END-EVALUATE

157500*    MUEVE 200 TO RSP-CODIGO.
157600     MOVE 200 TO RSP-CODIGO
157700*    ARMA POR STRING 'Accepted Bill modification for bill with.
157800     STRING 'Accepted Bill modification for bill with Id ('
157900                                      DELIMITED BY SIZE
158000            WS-FACID-ALFA             DELIMITED BY SIZE
158100            ').'                      DELIMITED BY SIZE
158200            INTO RSP-MENSAJE
158300*    LA MODIFICACION SIEMPRE RESPONDE 200 (OK), NUNCA 201, QUE
158400*    QUEDA RESERVADO PARA LA RESPUESTA DE ALTA (VER 2420).
158500     SET IX-FAC2 TO IX-FAC
158600*    EJECUTA 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F.
158700     PERFORM 2960-COPIAR-FACTURA-I THRU 2960-COPIAR-FACTURA-F
158800*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
158900     PERFORM 2700-ESCRIBIR-RESPUESTA-I
159000        THRU 2700-ESCRIBIR-RESPUESTA-F.

159100 2520-ACEPTAR-MODIF-F. EXIT.
159200*    AL SALIR, LA FACTURA QUEDO ACTUALIZADA EN LA TABLA Y
159300*    RESPONDIDA CON 200.


159400*---- DELETE: BAJA DE UNA FACTURA -----------------------------------
159500 2600-DELETE-I.
159600*    ACCION DE BAJA: ELIMINA UNA FACTURA DE LA TABLA (Y, POR LO
159700*    TANTO, DEL MAESTRO QUE SE REGRABA AL FINAL).
159800*    A DIFERENCIA DE CREATE/UPDATE, DELETE NO TIENE UN PARRAFO
159900*    DE VALIDACION SEPARADO: LA UNICA CONDICION ES QUE LA
160000*    FACTURA EXISTA (9200-BUSCAR-FACTURA-I). SI NO EXISTE, SE
160100*    RECHAZA CON 404 IGUAL QUE LAS DEMAS ACCIONES.
160200*    LA BAJA ES FISICA: EL REGISTRO SE QUITA DE LA TABLA
160300*    CORRIENDO HACIA ARRIBA TODOS LOS QUE QUEDAN DESPUES DE LA
160400*    POSICION ELIMINADA (2610) Y DESCONTANDO 1 DE WS-CANT-
160500*    FACTURAS. NO QUEDA NINGUN RASTRO DE LA FACTURA BORRADA EN
160600*    EL MAESTRO DE SALIDA.

160700*    SUMA 1 TO RES-PROC (IX-RES).
160800     ADD 1 TO RES-PROC (IX-RES)
160900*    MUEVE TRN-NROFAC TO WS-FACID-NUM.
161000     MOVE TRN-NROFAC TO WS-FACID-NUM

161100*    EJECUTA 9200-BUSCAR-FACTURA-I THRU 9200-BUSCAR-FACTURA-F.
161200     PERFORM 9200-BUSCAR-FACTURA-I THRU 9200-BUSCAR-FACTURA-F

161300*    VERIFICA WS-FAC-ENCONTRADA THEN.
161400     IF WS-FAC-ENCONTRADA THEN
161500*    EJECUTA 2610-CORRER-FACTURAS-I THRU 2610-CORRER-FACTURAS-F.
161600        PERFORM 2610-CORRER-FACTURAS-I THRU 2610-CORRER-FACTURAS-F
161700           VARYING IX-FAC2 FROM IX-FAC BY 1
161800              UNTIL IX-FAC2 NOT LESS WS-CANT-FACTURAS
161900*    RESTA 1 FROM WS-CANT-FACTURAS.
162000        SUBTRACT 1 FROM WS-CANT-FACTURAS
162100*    MUEVE SPACES TO WS-REG-RESPUESTA.
162200        MOVE SPACES TO WS-REG-RESPUESTA
162300*    MUEVE 204 TO RSP-CODIGO.
162400        MOVE 204 TO RSP-CODIGO
162500*    MUEVE 'Bill deleted successfully.' TO RSP-MENSAJE.
162600        MOVE 'Bill deleted successfully.' TO RSP-MENSAJE
162700*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
162800        PERFORM 2700-ESCRIBIR-RESPUESTA-I
162900           THRU 2700-ESCRIBIR-RESPUESTA-F
163000*    SUMA 1 TO WS-TOT-ACEPTADAS.
163100        ADD 1 TO WS-TOT-ACEPTADAS
163200*    SUMA 1 TO RES-ACEP (IX-RES).
163300        ADD 1 TO RES-ACEP (IX-RES)
163400*    CASO CONTRARIO.
163500     ELSE
163600*    MUEVE SPACES TO WS-REG-RESPUESTA.
163700        MOVE SPACES TO WS-REG-RESPUESTA
163800*    MUEVE 404 TO RSP-CODIGO.
163900        MOVE 404 TO RSP-CODIGO
164000*    ARMA POR STRING 'Bill with Id (' DELIMITED BY SIZE.
164100        STRING 'Bill with Id (' DELIMITED BY SIZE
164200               WS-FACID-ALFA   DELIMITED BY SIZE
164300               ') not found.'  DELIMITED BY SIZE
164400               INTO RSP-MENSAJE
164500*    EJECUTA 2700-ESCRIBIR-RESPUESTA-I.
164600        PERFORM 2700-ESCRIBIR-RESPUESTA-I
164700           THRU 2700-ESCRIBIR-RESPUESTA-F
164800*    EJECUTA 2950-RECHAZO-I THRU 2950-RECHAZO-F.
164900        PERFORM 2950-RECHAZO-I THRU 2950-RECHAZO-F
165000     END-IF.

165100 2600-DELETE-F. EXIT.
165200*    AL SALIR, LA FACTURA QUEDO ELIMINADA DE LA TABLA Y RESPONDIDA
165300*    CON 204, O RECHAZADA Y RESPONDIDA CON 404.

165400*---- CORRE UN LUGAR HACIA ARRIBA LAS FACTURAS SIGUIENTES -----------
165500 2610-CORRER-FACTURAS-I.
165600*    DESPLAZA UNA POSICION HACIA ARRIBA CADA FACTURA DESDE LA
165700*    BORRADA HASTA EL FINAL DE LA TABLA, UNA POR VUELTA DE
165800*    PERFORM VARYING (VER 2600-DELETE-I).
165900*    AL TERMINAR, LA ULTIMA POSICION QUEDA DUPLICADA Y SE
166000*    DESCARTA RESTANDO 1 A WS-CANT-FACTURAS EN 2600; ES EL
166100*    PATRON CLASICO DE BAJA DE UN ELEMENTO EN UNA TABLA EN
166200*    MEMORIA ORDENADA.

166300*    MUEVE WS-FACTURAS (IX-FAC2 + 1) TO WS-FACTURAS (IX-FAC2).
166400     MOVE WS-FACTURAS (IX-FAC2 + 1) TO WS-FACTURAS (IX-FAC2).

166500 2610-CORRER-FACTURAS-F. EXIT.
166600*    SE REPITE UNA VEZ POR CADA FACTURA A DESPLAZAR; AL TERMINAR
166700*    EL BARRIDO, 2600-DELETE-I DESCUENTA EL CONTADOR.


166800*---- ESCRIBE EL REGISTRO DE RESPUESTA Y VERIFICA EL FILE STATUS ----
166900 2700-ESCRIBIR-RESPUESTA-I.
167000*    ESCRIBE UN REGISTRO EN EL ARCHIVO RESPONSE POR CADA
167100*    TRANSACCION RESUELTA (ACEPTADA O RECHAZADA).
167200*    EL REGISTRO DE SALIDA (REG-RESPUESTA) Y EL AREA DE TRABAJO
167300*    (WS-REG-RESPUESTA) COMPARTEN EL MISMO LARGO DE 306 BYTES
167400*    (CODIGO + MENSAJE + BLOQUE DE FACTURA) PARA QUE EL
167500*    WRITE...FROM NO TRUNQUE NI RELLENE DE MAS NINGUN CAMPO DEL
167600*    BLOQUE RSP-FACTURA.
167700*    UN ERROR DE E/S EN RESPONSE ES TAN GRAVE COMO UN ERROR EN
167800*    LOS MAESTROS DE ENTRADA: ABORTA EL RESTO DE LA CORRIDA.

167900*    GRABA REG-RESPUESTA FROM WS-REG-RESPUESTA.
168000     WRITE REG-RESPUESTA FROM WS-REG-RESPUESTA

168100*    VERIFICA FS-RESP IS NOT EQUAL '00' THEN.
168200     IF FS-RESP IS NOT EQUAL '00' THEN
168300*    EMITE POR CONSOLA '* ERROR EN WRITE RESPONSE = ' FS-RESP.
168400        DISPLAY '* ERROR EN WRITE RESPONSE = ' FS-RESP
168500*    MUEVE 9999 TO RETURN-CODE.
168600        MOVE 9999 TO RETURN-CODE
168700*    FIJA WS-FIN-LECTURA TO TRUE.
168800        SET WS-FIN-LECTURA TO TRUE
168900     END-IF.

169000 2700-ESCRIBIR-RESPUESTA-F. EXIT.
169100*    AL SALIR, EL REGISTRO YA ESTA EN EL ARCHIVO RESPONSE (O EL
169200*    LOTE YA QUEDO MARCADO PARA ABORTAR POR ERROR DE E/S).


169300*---- LEE LA SIGUIENTE TRANSACCION ----------------------------------
169400 2900-LEER-TRANSACC-I.
169500*    LEE LA PROXIMA TRANSACCION DEL ARCHIVO TRANSACT.
169600*    SE LLAMA DESDE 1000-INICIO-I (PRIMERA LECTURA) Y DESDE
169700*    2000-PROCESO-I (LECTURAS SIGUIENTES), SIEMPRE CON EL MISMO
169800*    TRATAMIENTO DE FILE STATUS.
169900*    '10' ES FIN NORMAL DE LOTE (WS-FIN-LECTURA); CUALQUIER OTRO
170000*    ERROR DE E/S ABORTA LA CORRIDA.

170100*    LEE TRANSACT INTO WS-REG-TRANSACCION.
170200     READ TRANSACT INTO WS-REG-TRANSACCION

170300*    EVALUA FS-TRANS.
170400     EVALUATE FS-TRANS
170500*    CASO '00'.
170600        WHEN '00'
170700*    SIGUE DE LARGO.
170800           CONTINUE
170900*    CASO '10'.
171000        WHEN '10'
171100*    FIJA WS-FIN-LECTURA TO TRUE.
171200           SET WS-FIN-LECTURA TO TRUE
171300*    CASO OTHER.
171400        WHEN OTHER
171500*    EMITE POR CONSOLA '* ERROR EN LECTURA TRANSACT = ' FS-TRAN.
171600           DISPLAY '* ERROR EN LECTURA TRANSACT = ' FS-TRANS
171700*    MUEVE 9999 TO RETURN-CODE.
171800           MOVE 9999 TO RETURN-CODE
171900*    FIJA WS-FIN-LECTURA TO TRUE.
172000           SET WS-FIN-LECTURA TO TRUE
172100     END-EVALUATE.

172200 2900-LEER-TRANSACC-F. EXIT.
172300*    AL SALIR, HAY UNA TRANSACCION NUEVA EN MEMORIA O SE FIJO
172400*    WS-FIN-LECTURA.


172500*---- CONTABILIZA UN RECHAZO POR CLASE DE MOTIVO --------------------
172600 2950-RECHAZO-I.
172700*    CONTABILIZA UN RECHAZO, TANTO EN EL TOTAL GENERAL
172800*    (WS-TOT-RECHAZADAS Y RES-RECH DE LA ACCION) COMO EN EL
172900*    DETALLE POR MOTIVO (404 NO ENCONTRADO, 409 CONFLICTO, 400
173000*    INVALIDO) QUE SE IMPRIME AL FINAL EN 3200.
173100*    SE LLAMA DESPUES DE HABER ESCRITO LA RESPUESTA (2700), NUNCA
173200*    ANTES, PARA QUE EL CODIGO DE RECHAZO YA ESTE FIJADO EN
173300*    RSP-CODIGO.

173400*    SUMA 1 TO WS-TOT-RECHAZADAS.
173500     ADD 1 TO WS-TOT-RECHAZADAS
173600*    SUMA 1 TO RES-RECH (IX-RES).
173700     ADD 1 TO RES-RECH (IX-RES)

173800*    EVALUA RSP-CODIGO.
173900     EVALUATE RSP-CODIGO
174000*    CASO 404.
174100        WHEN 404
174200*    SUMA 1 TO WS-TOT-NOENCONTRADO.
174300           ADD 1 TO WS-TOT-NOENCONTRADO
174400*    CASO 409.
174500        WHEN 409
174600*    SUMA 1 TO WS-TOT-CONFLICTO.
174700           ADD 1 TO WS-TOT-CONFLICTO
174800*    CASO 400.
174900        WHEN 400
175000*    SUMA 1 TO WS-TOT-INVALIDO.
175100           ADD 1 TO WS-TOT-INVALIDO
175200*    CASO OTHER.
175300        WHEN OTHER
175400*    SIGUE DE LARGO.
175500           CONTINUE
175600     END-EVALUATE.

175700 2950-RECHAZO-F. EXIT.
175800*    AL SALIR, LOS CONTADORES DE RECHAZO (GENERAL Y POR MOTIVO)
175900*    YA INCLUYEN ESTE RECHAZO.


176000*---- COPIA LA FACTURA APUNTADA POR IX-FAC2 A RSP-FACTURA -----------
176100 2960-COPIAR-FACTURA-I.
176200*    VUELCA LA FACTURA APUNTADA POR IX-FAC2 AL BLOQUE
176300*    RSP-FACTURA DEL REGISTRO DE RESPUESTA.
176400*    SE USA TANTO PARA LAS CONSULTAS (GETBYACCT/GETBYID/
176500*    GETBYCUST) COMO PARA EL ALTA Y LA MODIFICACION (CREATE/
176600*    UPDATE), QUE TAMBIEN DEVUELVEN LA FACTURA RESULTANTE EN LA
176700*    RESPUESTA.

176800*    MUEVE TBF-NROFAC (IX-FAC2) TO RSP-FAC-NROFAC.
176900     MOVE TBF-NROFAC      (IX-FAC2) TO RSP-FAC-NROFAC
177000*    MUEVE TBF-ESTADO (IX-FAC2) TO RSP-FAC-ESTADO.
177100     MOVE TBF-ESTADO      (IX-FAC2) TO RSP-FAC-ESTADO
177200*    MUEVE TBF-PAGADOR (IX-FAC2) TO RSP-FAC-PAGADOR.
177300     MOVE TBF-PAGADOR     (IX-FAC2) TO RSP-FAC-PAGADOR
177400*    MUEVE TBF-APODO (IX-FAC2) TO RSP-FAC-APODO.
177500     MOVE TBF-APODO       (IX-FAC2) TO RSP-FAC-APODO
177600*    MUEVE TBF-FECALTA (IX-FAC2) TO RSP-FAC-FECALTA.
177700     MOVE TBF-FECALTA     (IX-FAC2) TO RSP-FAC-FECALTA
177800*    MUEVE TBF-FECPAGO (IX-FAC2) TO RSP-FAC-FECPAGO.
177900     MOVE TBF-FECPAGO     (IX-FAC2) TO RSP-FAC-FECPAGO
178000*    MUEVE TBF-DIARECUR (IX-FAC2) TO RSP-FAC-DIARECUR.
178100     MOVE TBF-DIARECUR    (IX-FAC2) TO RSP-FAC-DIARECUR
178200*    MUEVE TBF-FECPROXPAGO (IX-FAC2) TO RSP-FAC-FECPROXPAGO.
178300     MOVE TBF-FECPROXPAGO (IX-FAC2) TO RSP-FAC-FECPROXPAGO
178400*    MUEVE TBF-IMPORTE (IX-FAC2) TO RSP-FAC-IMPORTE.
178500     MOVE TBF-IMPORTE     (IX-FAC2) TO RSP-FAC-IMPORTE
178600*    MUEVE TBF-NROCTA (IX-FAC2) TO RSP-FAC-NROCTA.
178700     MOVE TBF-NROCTA      (IX-FAC2) TO RSP-FAC-NROCTA.

178800 2960-COPIAR-FACTURA-F. EXIT.
178900*    AL SALIR, RSP-FACTURA TIENE UNA COPIA COMPLETA DE LA
179000*    FACTURA APUNTADA POR IX-FAC2.


179100*---- CUERPO FINAL - REGRABA EL MAESTRO E IMPRIME EL RESUMEN --------
179200 3000-FINAL-I.
179300*    CUERPO FINAL DE LA CORRIDA.
179400*    SI NINGUN ERROR DE E/S FIJO RETURN-CODE EN 9999, SE REGRABA
179500*    EL MAESTRO DE FACTURAS COMPLETO (3100) Y SE IMPRIME EL
179600*    RESUMEN (3200); SI HUBO ERROR GRAVE, SE SALTAN AMBOS PASOS
179700*    PARA NO GRABAR UN MAESTRO A MEDIAS NI UN RESUMEN ENGANOSO.
179800*    LOS ARCHIVOS SE CIERRAN SIEMPRE (3900), HAYA HABIDO ERROR
179900*    O NO.

180000*    VERIFICA RETURN-CODE NOT EQUAL 9999 THEN.
180100     IF RETURN-CODE NOT EQUAL 9999 THEN
180200*    EJECUTA 3100-GRABAR-FACTURAS-I THRU 3100-GRABAR-FACTURAS-F.
180300        PERFORM 3100-GRABAR-FACTURAS-I THRU 3100-GRABAR-FACTURAS-F
180400*    EJECUTA 3200-IMPRIMIR-RESUMEN-I.
180500        PERFORM 3200-IMPRIMIR-RESUMEN-I
180600           THRU 3200-IMPRIMIR-RESUMEN-F
180700     END-IF

180800*    EJECUTA 3900-CERRAR-ARCHIVOS-I THRU 3900-CERRAR-ARCHIVOS-F.
180900     PERFORM 3900-CERRAR-ARCHIVOS-I THRU 3900-CERRAR-ARCHIVOS-F.

181000 3000-FINAL-F. EXIT.
181100*    AL SALIR, EL MAESTRO DE SALIDA Y EL RESUMEN YA ESTAN
181200*    GRABADOS (SI NO HUBO ERROR GRAVE) Y TODO ARCHIVO ESTA CERRADO.

181300*---- REGRABA EL MAESTRO DE FACTURAS COMPLETO, EN ORDEN BIL-NROFAC --
181400 3100-GRABAR-FACTURAS-I.
181500*    REGRABA EL MAESTRO BILLSAL COMPLETO, EN EL MISMO ORDEN
181600*    ASCENDENTE POR TBF-NROFAC QUE YA TIENE LA TABLA.
181700*    ES UNA REGRABACION TOTAL (NO UN REWRITE PUNTUAL): EL
181800*    MAESTRO DE SALIDA REFLEJA SIEMPRE EL CONTENIDO COMPLETO Y
181900*    ACTUALIZADO DE LA TABLA AL FINAL DE LA CORRIDA, SIN
182000*    IMPORTAR CUANTAS ALTAS, MODIFICACIONES O BAJAS HUBO.

182100*    VERIFICA WS-CANT-FACTURAS GREATER ZERO THEN.
182200     IF WS-CANT-FACTURAS GREATER ZERO THEN
182300*    EJECUTA 3110-ESCRIBIR-FACTURA-I THRU 3110-ESCRIBIR-FACTURA.
182400        PERFORM 3110-ESCRIBIR-FACTURA-I THRU 3110-ESCRIBIR-FACTURA-F
182500           VARYING IX-FAC2 FROM 1 BY 1
182600              UNTIL IX-FAC2 GREATER WS-CANT-FACTURAS
182700     END-IF.

182800 3100-GRABAR-FACTURAS-F. EXIT.
182900*    AL SALIR, BILLSAL CONTIENE TODAS LAS FACTURAS DE LA TABLA,
183000*    EN EL MISMO ORDEN QUE QUEDARON AL FINAL DE LA CORRIDA.

183100 3110-ESCRIBIR-FACTURA-I.
183200*    ARMA UN REGISTRO DE SALIDA A PARTIR DE LA POSICION DE TABLA
183300*    INDICADA POR IX-FAC2 Y LO ESCRIBE EN BILLSAL; SE REPITE
183400*    UNA VEZ POR CADA FACTURA, DESDE 3100-GRABAR-FACTURAS-I.
183500*    UN ERROR DE E/S AQUI FIJA RETURN-CODE 9999 PERO NO DETIENE
183600*    EL BARRIDO: SE SIGUE INTENTANDO GRABAR EL RESTO DE LAS
183700*    FACTURAS DE LA TABLA.

183800*    MUEVE TBF-NROFAC (IX-FAC2) TO BIL-NROFAC.
183900     MOVE TBF-NROFAC      (IX-FAC2) TO BIL-NROFAC
184000*    MUEVE TBF-ESTADO (IX-FAC2) TO BIL-ESTADO.
184100     MOVE TBF-ESTADO      (IX-FAC2) TO BIL-ESTADO
184200*    MUEVE TBF-PAGADOR (IX-FAC2) TO BIL-PAGADOR.
184300     MOVE TBF-PAGADOR     (IX-FAC2) TO BIL-PAGADOR
184400*    MUEVE TBF-APODO (IX-FAC2) TO BIL-APODO.
184500     MOVE TBF-APODO       (IX-FAC2) TO BIL-APODO
184600*    MUEVE TBF-FECALTA (IX-FAC2) TO BIL-FECALTA.
184700     MOVE TBF-FECALTA     (IX-FAC2) TO BIL-FECALTA
184800*    MUEVE TBF-FECPAGO (IX-FAC2) TO BIL-FECPAGO.
184900     MOVE TBF-FECPAGO     (IX-FAC2) TO BIL-FECPAGO
185000*    MUEVE TBF-DIARECUR (IX-FAC2) TO BIL-DIARECUR.
185100     MOVE TBF-DIARECUR    (IX-FAC2) TO BIL-DIARECUR
185200*    MUEVE TBF-FECPROXPAGO (IX-FAC2) TO BIL-FECPROXPAGO.
185300     MOVE TBF-FECPROXPAGO (IX-FAC2) TO BIL-FECPROXPAGO
185400*    MUEVE TBF-IMPORTE (IX-FAC2) TO BIL-IMPORTE.
185500     MOVE TBF-IMPORTE     (IX-FAC2) TO BIL-IMPORTE
185600*    MUEVE TBF-NROCTA (IX-FAC2) TO BIL-NROCTA.
185700     MOVE TBF-NROCTA      (IX-FAC2) TO BIL-NROCTA

185800*    GRABA REG-FACTURA-SAL FROM WS-REG-FACTURA.
185900     WRITE REG-FACTURA-SAL FROM WS-REG-FACTURA

186000*    VERIFICA FS-FACS IS NOT EQUAL '00' THEN.
186100     IF FS-FACS IS NOT EQUAL '00' THEN
186200*    EMITE POR CONSOLA '* ERROR EN WRITE BILLSAL = ' FS-FACS.
186300        DISPLAY '* ERROR EN WRITE BILLSAL = ' FS-FACS
186400*    MUEVE 9999 TO RETURN-CODE.
186500        MOVE 9999 TO RETURN-CODE
186600     END-IF.

186700 3110-ESCRIBIR-FACTURA-F. EXIT.
186800*    SE REPITE UNA VEZ POR CADA POSICION DE LA TABLA, DESDE
186900*    3100-GRABAR-FACTURAS-I.

187000*---- IMPRIME EL RESUMEN DE LA CORRIDA -------------------------------
187100 3200-IMPRIMIR-RESUMEN-I.
187200*    EMITE EL RESUMEN IMPRESO DE LA CORRIDA EN EL ARCHIVO
187300*    SUMMARY: TITULO CON LA FECHA DE PROCESO, UNA LINEA POR CADA
187400*    UNA DE LAS SEIS ACCIONES (3210) CON SUS CONTADORES DE
187500*    PROCESADAS/ACEPTADAS/RECHAZADAS, EL TOTAL GENERAL Y EL
187600*    DETALLE DE RECHAZOS POR MOTIVO (404/409/400).
187700*    EL ORDEN DE LAS SEIS LINEAS DE DETALLE LO DA EL INDICE
187800*    IX-RES RECORRIENDO WS-RESUMEN-DET DE 1 A 6, EN EL MISMO
187900*    ORDEN QUE WS-RESUMEN-NOMBRES-TBL.
188000*    SI EL LOTE NO PROCESO NINGUNA TRANSACCION (ARCHIVO
188100*    TRANSACT VACIO), EL RESUMEN SE IMPRIME IGUAL CON TODOS LOS
188200*    CONTADORES EN CERO, PARA QUE QUEDE CONSTANCIA DE LA CORRIDA.
188300*    C01 (TOP-OF-FORM) SE RESERVA PARA EL SALTO DE PAGINA DEL
188400*    TITULO; EL RESTO DE LAS LINEAS AVANZA RENGLON A RENGLON
188500*    (AFTER 1).

188600*    GRABA REG-RESUMEN FROM IMP-TITULO AFTER PAGE.
188700     WRITE REG-RESUMEN FROM IMP-TITULO    AFTER PAGE
188800*    GRABA REG-RESUMEN FROM IMP-LINE2 AFTER 1.
188900     WRITE REG-RESUMEN FROM IMP-LINE2     AFTER 1
189000*    GRABA REG-RESUMEN FROM IMP-SUBTITULO AFTER 1.
189100     WRITE REG-RESUMEN FROM IMP-SUBTITULO AFTER 1
189200*    GRABA REG-RESUMEN FROM IMP-LINE2 AFTER 1.
189300     WRITE REG-RESUMEN FROM IMP-LINE2     AFTER 1

189400*    EJECUTA 3210-DETALLE-ACCION-I THRU 3210-DETALLE-ACCION-F.
189500     PERFORM 3210-DETALLE-ACCION-I THRU 3210-DETALLE-ACCION-F
189600        VARYING IX-RES FROM 1 BY 1 UNTIL IX-RES GREATER 6

189700*    GRABA REG-RESUMEN FROM IMP-LINE2 AFTER 1.
189800     WRITE REG-RESUMEN FROM IMP-LINE2 AFTER 1

189900*    MUEVE WS-TOT-LEIDAS TO IMP-TOT-PROC.
190000     MOVE WS-TOT-LEIDAS     TO IMP-TOT-PROC
190100*    MUEVE WS-TOT-ACEPTADAS TO IMP-TOT-ACEP.
190200     MOVE WS-TOT-ACEPTADAS  TO IMP-TOT-ACEP
190300*    MUEVE WS-TOT-RECHAZADAS TO IMP-TOT-RECH.
190400     MOVE WS-TOT-RECHAZADAS TO IMP-TOT-RECH
190500*    GRABA REG-RESUMEN FROM IMP-TOTALES AFTER 1.
190600     WRITE REG-RESUMEN FROM IMP-TOTALES AFTER 1

190700*    GRABA REG-RESUMEN FROM IMP-LINE AFTER 1.
190800     WRITE REG-RESUMEN FROM IMP-LINE AFTER 1

190900*    MUEVE WS-TOT-NOENCONTRADO TO IMP-RECH-404.
191000     MOVE WS-TOT-NOENCONTRADO TO IMP-RECH-404
191100*    MUEVE WS-TOT-CONFLICTO TO IMP-RECH-409.
191200     MOVE WS-TOT-CONFLICTO    TO IMP-RECH-409
191300*    MUEVE WS-TOT-INVALIDO TO IMP-RECH-400.
191400     MOVE WS-TOT-INVALIDO     TO IMP-RECH-400
191500*    GRABA REG-RESUMEN FROM IMP-MOTIVOS AFTER 1.
191600     WRITE REG-RESUMEN FROM IMP-MOTIVOS AFTER 1
191700*    GRABA REG-RESUMEN FROM IMP-LINE AFTER 1.
191800     WRITE REG-RESUMEN FROM IMP-LINE    AFTER 1.

191900 3200-IMPRIMIR-RESUMEN-F. EXIT.
192000*    AL SALIR, EL RESUMEN COMPLETO DE LA CORRIDA YA ESTA EN EL
192100*    ARCHIVO SUMMARY.

192200 3210-DETALLE-ACCION-I.
192300*    ARMA Y ESCRIBE UNA LINEA DE DETALLE POR ACCION, CON EL
192400*    NOMBRE DE LA ACCION (RES-NOMBRE-TBL) Y SUS TRES CONTADORES
192500*    (PROCESADAS, ACEPTADAS, RECHAZADAS); SE REPITE SEIS VECES,
192600*    UNA POR CADA FILA DE WS-RESUMEN-DET.

192700*    MUEVE RES-NOMBRE-TBL (IX-RES) TO IMP-ACCION-DET.
192800     MOVE RES-NOMBRE-TBL (IX-RES) TO IMP-ACCION-DET
192900*    MUEVE RES-PROC (IX-RES) TO IMP-PROC-DET.
193000     MOVE RES-PROC       (IX-RES) TO IMP-PROC-DET
193100*    MUEVE RES-ACEP (IX-RES) TO IMP-ACEP-DET.
193200     MOVE RES-ACEP       (IX-RES) TO IMP-ACEP-DET
193300*    MUEVE RES-RECH (IX-RES) TO IMP-RECH-DET.
193400     MOVE RES-RECH       (IX-RES) TO IMP-RECH-DET
193500*    GRABA REG-RESUMEN FROM IMP-DETALLE AFTER 1.
193600     WRITE REG-RESUMEN FROM IMP-DETALLE AFTER 1.

193700 3210-DETALLE-ACCION-F. EXIT.
193800*    SE REPITE SEIS VECES, UNA POR CADA FILA DE WS-RESUMEN-DET.


193900*---- CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA ------------------------
194000 3900-CERRAR-ARCHIVOS-I.
194100*    CIERRA LOS SIETE ARCHIVOS DE LA CORRIDA, SIN IMPORTAR SI
194200*    HUBO ALGUN ERROR DURANTE EL PROCESO.
194300*    UN ERROR DE FILE STATUS AL CERRAR SOLO SE INFORMA POR
194400*    DISPLAY; NO CAMBIA RETURN-CODE PORQUE A ESTA ALTURA EL
194500*    RESULTADO DE LA CORRIDA YA QUEDO DEFINIDO (O SE GRABO EL
194600*    MAESTRO Y EL RESUMEN, O NO).

194700     CLOSE ACCOUNT
194800*    VERIFICA FS-CTAS IS NOT EQUAL '00' THEN.
194900     IF FS-CTAS IS NOT EQUAL '00' THEN
195000*    EMITE POR CONSOLA '* ERROR EN CLOSE ACCOUNT = ' FS-CTAS.
195100        DISPLAY '* ERROR EN CLOSE ACCOUNT  = ' FS-CTAS
195200     END-IF

195300     CLOSE CUSTOMER
195400*    VERIFICA FS-CLIS IS NOT EQUAL '00' THEN.
195500     IF FS-CLIS IS NOT EQUAL '00' THEN
195600*    EMITE POR CONSOLA '* ERROR EN CLOSE CUSTOMER = ' FS-CLIS.
195700        DISPLAY '* ERROR EN CLOSE CUSTOMER = ' FS-CLIS
195800     END-IF

195900     CLOSE BILLMAST
196000*    VERIFICA FS-FACM IS NOT EQUAL '00' THEN.
196100     IF FS-FACM IS NOT EQUAL '00' THEN
196200*    EMITE POR CONSOLA '* ERROR EN CLOSE BILLMAST = ' FS-FACM.
196300        DISPLAY '* ERROR EN CLOSE BILLMAST = ' FS-FACM
196400     END-IF

196500     CLOSE TRANSACT
196600*    VERIFICA FS-TRANS IS NOT EQUAL '00' THEN.
196700     IF FS-TRANS IS NOT EQUAL '00' THEN
196800*    EMITE POR CONSOLA '* ERROR EN CLOSE TRANSACT = ' FS-TRANS.
196900        DISPLAY '* ERROR EN CLOSE TRANSACT = ' FS-TRANS
197000     END-IF

197100     CLOSE BILLSAL
197200*    VERIFICA FS-FACS IS NOT EQUAL '00' THEN.
197300     IF FS-FACS IS NOT EQUAL '00' THEN
197400*    EMITE POR CONSOLA '* ERROR EN CLOSE BILLSAL = ' FS-FACS.
197500        DISPLAY '* ERROR EN CLOSE BILLSAL  = ' FS-FACS
197600     END-IF

197700     CLOSE RESPONSE
197800*    VERIFICA FS-RESP IS NOT EQUAL '00' THEN.
197900     IF FS-RESP IS NOT EQUAL '00' THEN
198000*    EMITE POR CONSOLA '* ERROR EN CLOSE RESPONSE = ' FS-RESP.
198100        DISPLAY '* ERROR EN CLOSE RESPONSE = ' FS-RESP
198200     END-IF

198300     CLOSE SUMMARY
198400*    VERIFICA FS-RESU IS NOT EQUAL '00' THEN.
198500     IF FS-RESU IS NOT EQUAL '00' THEN
198600*    EMITE POR CONSOLA '* ERROR EN CLOSE SUMMARY = ' FS-RESU.
198700        DISPLAY '* ERROR EN CLOSE SUMMARY  = ' FS-RESU
198800     END-IF.

198900 3900-CERRAR-ARCHIVOS-F. EXIT.
199000*    AL SALIR, LOS SIETE ARCHIVOS DE LA CORRIDA QUEDARON CERRADOS,
199100*    HAYA HABIDO ERROR O NO.


199200*---- BUSCA UNA CUENTA POR NUMERO DE CUENTA (BINARIA) ----------------
199300 9100-BUSCAR-CUENTA-I.
199400*    BUSCA UNA CUENTA EN LA TABLA WS-TABLA-CUENTAS POR SU NUMERO
199500*    (TRN-NROCTA), CON SEARCH ALL (BUSQUEDA BINARIA).
199600*    LA TABLA DEBE ESTAR ORDENADA ASCENDENTE POR TBC-NROCTA PARA
199700*    QUE LA BUSQUEDA BINARIA SEA VALIDA; ESO LO GARANTIZA EL
199800*    ORDEN DE CARGA EN 1100-CARGAR-CUENTAS-I.
199900*    SI LA TABLA ESTA VACIA (WS-CANT-CUENTAS = CERO) SE DA POR
200000*    NO ENCONTRADA SIN INTENTAR EL SEARCH, PORQUE UN SEARCH ALL
200100*    SOBRE UNA TABLA DE CERO OCURRENCIAS ES UN CASO LIMITE QUE
200200*    ESTE PROGRAMA PREFIERE EVITAR.

200300*    FIJA WS-CTA-NO-ENCONTRADA TO TRUE.
200400     SET WS-CTA-NO-ENCONTRADA TO TRUE

200500*    VERIFICA WS-CANT-CUENTAS GREATER ZERO THEN.
200600     IF WS-CANT-CUENTAS GREATER ZERO THEN
200700*    BUSCA ALL WS-CUENTAS.
200800        SEARCH ALL WS-CUENTAS
200900           AT END
201000*    FIJA WS-CTA-NO-ENCONTRADA TO TRUE.
201100              SET WS-CTA-NO-ENCONTRADA TO TRUE
201200*    CASO TBC-NROCTA (IX-CTA) EQUAL TRN-NROCTA.
201300           WHEN TBC-NROCTA (IX-CTA) EQUAL TRN-NROCTA
201400*    FIJA WS-CTA-ENCONTRADA TO TRUE.
201500              SET WS-CTA-ENCONTRADA TO TRUE
201600        END-SEARCH
201700     END-IF.

201800 9100-BUSCAR-CUENTA-F. EXIT.
201900*    AL SALIR, WS-CTA-ENCONTRADA-SW INDICA EL RESULTADO Y, SI
202000*    CORRESPONDE, IX-CTA QUEDA POSICIONADO EN LA CUENTA.


202100*---- BUSCA UNA FACTURA POR NUMERO DE FACTURA (BINARIA) --------------
202200*    LA CLAVE DE BUSQUEDA SE TOMA SEGUN LA ACCION EN CURSO:
202300*    GETBYID/DELETE USAN TRN-NROFAC, UPDATE USA TRN-NROFAC TAMBIEN
202400*    (EL ID DE LA FACTURA A MODIFICAR).
202500 9200-BUSCAR-FACTURA-I.
202600*    MISMO PATRON QUE 9100-BUSCAR-CUENTA-I, PERO SOBRE LA TABLA
202700*    WS-TABLA-FACTURAS, ORDENADA POR TBF-NROFAC.
202800*    ES EL PARRAFO MAS USADO DE TODO EL PROGRAMA: LO LLAMAN
202900*    GETBYID, UPDATE Y DELETE (LAS TRES ACCIONES QUE OPERAN
203000*    SOBRE UNA FACTURA PUNTUAL POR SU NUMERO).
203100*    EL INDICE IX-FAC QUEDA POSICIONADO EN LA FACTURA ENCONTRADA
203200*    PARA QUE LOS PARRAFOS SIGUIENTES (2520, 2600) PUEDAN
203300*    SEGUIR USANDOLO SIN VOLVER A BUSCAR.

203400*    FIJA WS-FAC-NO-ENCONTRADA TO TRUE.
203500     SET WS-FAC-NO-ENCONTRADA TO TRUE

203600*    VERIFICA WS-CANT-FACTURAS GREATER ZERO THEN.
203700     IF WS-CANT-FACTURAS GREATER ZERO THEN
203800*    BUSCA ALL WS-FACTURAS.
203900        SEARCH ALL WS-FACTURAS
204000           AT END
204100*    FIJA WS-FAC-NO-ENCONTRADA TO TRUE.
204200              SET WS-FAC-NO-ENCONTRADA TO TRUE
204300*    CASO TBF-NROFAC (IX-FAC) EQUAL TRN-NROFAC.
204400           WHEN TBF-NROFAC (IX-FAC) EQUAL TRN-NROFAC
204500*    FIJA WS-FAC-ENCONTRADA TO TRUE.
204600              SET WS-FAC-ENCONTRADA TO TRUE
204700        END-SEARCH
204800     END-IF.

204900 9200-BUSCAR-FACTURA-F. EXIT.
205000*    AL SALIR, WS-FAC-ENCONTRADA-SW INDICA EL RESULTADO Y, SI
205100*    CORRESPONDE, IX-FAC QUEDA POSICIONADO EN LA FACTURA.


205200*---- BUSCA UN CLIENTE POR NUMERO DE CLIENTE (BINARIA) ---------------
205300 9300-BUSCAR-CLIENTE-I.
205400*    BUSCA UN CLIENTE EN LA TABLA WS-TABLA-CLIENTES POR SU
205500*    NUMERO (TRN-NROCLI), CON SEARCH ALL (BUSQUEDA BINARIA),
205600*    IGUAL CRITERIO QUE 9100 Y 9200.
205700*    SE USA UNICAMENTE DESDE 2300-GETBYCUST-I, QUE ES LA UNICA
205800*    ACCION QUE RECIBE UN NUMERO DE CLIENTE EN LUGAR DE UN
205900*    NUMERO DE CUENTA O DE FACTURA.

206000*    FIJA WS-CLI-NO-ENCONTRADA TO TRUE.
206100     SET WS-CLI-NO-ENCONTRADA TO TRUE

206200*    VERIFICA WS-CANT-CLIENTES GREATER ZERO THEN.
206300     IF WS-CANT-CLIENTES GREATER ZERO THEN
206400*    BUSCA ALL WS-CLIENTES.
206500        SEARCH ALL WS-CLIENTES
206600           AT END
206700*    FIJA WS-CLI-NO-ENCONTRADA TO TRUE.
206800              SET WS-CLI-NO-ENCONTRADA TO TRUE
206900*    CASO TBL-NROCLI (IX-CLI) EQUAL TRN-NROCLI.
207000           WHEN TBL-NROCLI (IX-CLI) EQUAL TRN-NROCLI
207100*    FIJA WS-CLI-ENCONTRADA TO TRUE.
207200              SET WS-CLI-ENCONTRADA TO TRUE
207300        END-SEARCH
207400     END-IF.

207500 9300-BUSCAR-CLIENTE-F. EXIT.
207600*    AL SALIR, WS-CLI-ENCONTRADA-SW INDICA EL RESULTADO Y, SI
207700*    CORRESPONDE, IX-CLI QUEDA POSICIONADO EN EL CLIENTE.
