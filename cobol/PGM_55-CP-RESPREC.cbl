000100*================================================================
000200*    CPRSPREG
000300******************************************************
000400*         LAYOUT  RESPUESTA DE TRANSACCION              *
000500*         ARCHIVO DE SALIDA DEL LOTE PGMBILLP            *
000600******************************************************
000700* POR CADA TRANSACCION LEIDA DE WS-REG-TRANSACCION SE
000800* ESCRIBE UN REGISTRO DE ESTE LAYOUT. RSP-CODIGO 000
000900* INDICA EXITO; LOS DEMAS CODIGOS SE LISTAN JUNTO A
001000* 2410-VALIDAR-ALTA-I Y 2510-VALIDAR-MODIF-I EN
001100* PGMBILLP. RSP-FACTURA SOLO ES SIGNIFICATIVO CUANDO LA
001200* ACCION DEVUELVE UNA FACTURA (GETBYID, CREATE, UPDATE).
001300 01  WS-REG-RESPUESTA.
001400*    CODIGO DE RESULTADO - 000 = OK
001500     03  RSP-CODIGO          PIC 9(03)      VALUE ZEROS.
001600*    TEXTO DEL RESULTADO PARA EL OPERADOR
001700     03  RSP-MENSAJE         PIC X(80)      VALUE SPACES.
001800*    FACTURA DEVUELTA - MISMO LAYOUT QUE CPFACREG
001900     03  RSP-FACTURA.
002000         05  RSP-FAC-NROFAC      PIC 9(10)     VALUE ZEROS.
002100         05  RSP-FAC-ESTADO      PIC X(10)     VALUE SPACES.
002200         05  RSP-FAC-PAGADOR     PIC X(30)     VALUE SPACES.
002300         05  RSP-FAC-APODO       PIC X(20)     VALUE SPACES.
002400         05  RSP-FAC-FECALTA     PIC X(10)     VALUE SPACES.
002500         05  RSP-FAC-FECPAGO     PIC X(40)     VALUE SPACES.
002600         05  RSP-FAC-DIARECUR    PIC 9(02)     VALUE ZEROS.
002700         05  RSP-FAC-FECPROXPAGO PIC X(40)     VALUE SPACES.
002800         05  RSP-FAC-IMPORTE     PIC S9(09)V99 COMP-3
002900                                               VALUE ZEROS.
003000         05  RSP-FAC-NROCTA      PIC 9(10)     VALUE ZEROS.
003100         05  FILLER              PIC X(35)     VALUE SPACES.
003200     03  FILLER              PIC X(10)      VALUE SPACES.
003300*================================================================
