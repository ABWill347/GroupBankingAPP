000100*================================================================
000200*    CPTRNREG
000300******************************************************
000400*         LAYOUT  TRANSACCION DE FACTURACION           *
000500*         ARCHIVO DE ENTRADA AL LOTE PGMBILLP           *
000600******************************************************
000700* CADA REGISTRO DE ESTE ARCHIVO REPRESENTA UNA ACCION A
000800* RESOLVER CONTRA EL MAESTRO DE FACTURAS. EL CAMPO
000900* TRN-ACCION DEFINE QUE GRUPO DE CAMPOS ES SIGNIFICATIVO
001000* - VER 2010-EVALUAR-ACCION-I EN PGMBILLP PARA EL DESPACHO.
001100 01  WS-REG-TRANSACCION.
001200*    ACCION SOLICITADA - GETBYACCT/GETBYID/GETBYCUST/
001300*    CREATE/UPDATE/DELETE
001400     03  TRN-ACCION          PIC X(12)      VALUE SPACES.
001500*    CUENTA SOBRE LA QUE SE OPERA (GETBYACCT, CREATE)
001600     03  TRN-NROCTA          PIC 9(10)      VALUE ZEROS.
001700*    CLIENTE SOBRE EL QUE SE OPERA (GETBYCUST)
001800     03  TRN-NROCLI          PIC 9(10)      VALUE ZEROS.
001900*    FACTURA SOBRE LA QUE SE OPERA (GETBYID, UPDATE, DELETE)
002000     03  TRN-NROFAC          PIC 9(10)      VALUE ZEROS.
002100*    FECHA DE PROCESO DE LA CORRIDA (AAAA-MM-DD)
002200     03  TRN-FECPROCESO      PIC X(10)      VALUE SPACES.
002300*    GRUPO DE CAMPOS DE FACTURA - SIGNIFICATIVO EN
002400*    CREATE Y UPDATE. EN UPDATE, TRN-FAC-NROFAC DEBE
002500*    COINCIDIR CON TRN-NROFAC (VER REGLA DE CONSISTENCIA
002600*    EN 2510-VALIDAR-MODIF-I).
002700     03  TRN-DAT-FACTURA.
002800         05  TRN-FAC-NROFAC      PIC 9(10)     VALUE ZEROS.
002900         05  TRN-FAC-ESTADO      PIC X(10)     VALUE SPACES.
003000         05  TRN-FAC-PAGADOR     PIC X(30)     VALUE SPACES.
003100         05  TRN-FAC-APODO       PIC X(20)     VALUE SPACES.
003200         05  TRN-FAC-FECALTA     PIC X(10)     VALUE SPACES.
003300         05  TRN-FAC-FECPAGO     PIC X(40)     VALUE SPACES.
003400         05  TRN-FAC-DIARECUR    PIC 9(02)     VALUE ZEROS.
003500         05  TRN-FAC-FECPROXPAGO PIC X(40)     VALUE SPACES.
003600         05  TRN-FAC-IMPORTE     PIC S9(09)V99 COMP-3
003700                                               VALUE ZEROS.
003800         05  TRN-FAC-NROCTA      PIC 9(10)     VALUE ZEROS.
003900     03  FILLER              PIC X(20)      VALUE SPACES.
004000*================================================================
