000100*================================================================
000200*    CPCTAREG
000300******************************************************
000400*         LAYOUT  MAESTRO DE CUENTAS (ACCOUNT)        *
000500*         ARCHIVO SECUENCIAL FIJO - LARGO 70 BYTES    *
000600*         CLAVE: CTA-NROCTA (ASCENDENTE)              *
000700******************************************************
000800* ESTE MIEMBRO SE INCLUYE (COPY CPCTAREG) EN TODO PROGRAMA
000900* QUE LEA O ESCRIBA EL MAESTRO DE CUENTAS. NO MODIFICAR SIN
001000* AVISAR A CONTROL DE CAMBIOS - TODOS LOS PROGRAMAS QUE
001100* REFERENCIAN ESTE LAYOUT QUEDAN AFECTADOS.
001200 01  WS-REG-CUENTA.
001300*    NUMERO DE CUENTA - CLAVE UNICA
001400     03  CTA-NROCTA          PIC 9(10)      VALUE ZEROS.
001500*    TIPO DE CUENTA - VALORES: CHECKING, SAVINGS, CREDIT
001600     03  CTA-TIPCTA          PIC X(10)      VALUE SPACES.
001700*    APODO DE LA CUENTA - 3 A 20 CARACTERES, NO PUEDE
001800*    QUEDAR EN BLANCO
001900     03  CTA-APODO           PIC X(20)      VALUE SPACES.
002000*    PUNTOS DE BENEFICIOS ACUMULADOS - SIEMPRE >= 0
002100     03  CTA-PUNTOS          PIC 9(07)      VALUE ZEROS.
002200*    SALDO DE LA CUENTA - SIEMPRE >= 0. EMPAQUETADO IGUAL
002300*    QUE EL IMPORTE EN CPNOVCLI Y EN COPY_CORTE.
002400     03  CTA-SALDO           PIC S9(11)V99 COMP-3
002500                                            VALUE ZEROS.
002600*    NUMERO DE CLIENTE PROPIETARIO (FK AL MAESTRO CLIENTES)
002700     03  CTA-NROCLI          PIC 9(10)      VALUE ZEROS.
002800     03  FILLER              PIC X(06)      VALUE SPACES.
002900*================================================================
