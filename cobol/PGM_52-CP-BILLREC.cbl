000100*================================================================
000200*    CPFACREG
000300******************************************************
000400*         LAYOUT  MAESTRO DE FACTURAS (BILL)          *
000500*         ARCHIVO SECUENCIAL FIJO - LARGO 213 BYTES   *
000600*         CLAVE: BIL-NROFAC (ASCENDENTE)              *
000700******************************************************
000800* MISMO MIEMBRO SE USA PARA EL MAESTRO DE ENTRADA Y PARA
000900* EL ARCHIVO DE SALIDA (EL LOTE REESCRIBE LA TABLA DE
001000* FACTURAS COMPLETA AL FINALIZAR). IMPORTE EMPAQUETADO
001100* COMP-3 IGUAL QUE NOV-CLI-IMP EN EL LAYOUT ORIGINAL.
001200 01  WS-REG-FACTURA.
001300*    NUMERO DE FACTURA - CLAVE UNICA
001400     03  BIL-NROFAC          PIC 9(10)      VALUE ZEROS.
001500*    ESTADO - PENDING, RECURRING, CANCELED, COMPLETED
001600     03  BIL-ESTADO          PIC X(10)      VALUE SPACES.
001700*    NOMBRE DEL BENEFICIARIO DEL PAGO
001800     03  BIL-PAGADOR         PIC X(30)      VALUE SPACES.
001900*    APODO DE LA FACTURA
002000     03  BIL-APODO           PIC X(20)      VALUE SPACES.
002100*    FECHA DE ALTA (AAAA-MM-DD)
002200     03  BIL-FECALTA         PIC X(10)      VALUE SPACES.
002300*    FECHA DE PAGO, O TEXTO DE ESTADO ("Awaiting
002400*    payment.", TEXTOS DE CANCELACION)
002500     03  BIL-FECPAGO         PIC X(40)      VALUE SPACES.
002600*    DIA DEL MES EN QUE RECURRE EL PAGO (1-31); 0 = NINGUNO
002700     03  BIL-DIARECUR        PIC 9(02)      VALUE ZEROS.
002800*    FECHA DEL PROXIMO PAGO, O TEXTO DE ESTADO
002900     03  BIL-FECPROXPAGO     PIC X(40)      VALUE SPACES.
003000*    IMPORTE A PAGAR POR PERIODO - EMPAQUETADO
003100     03  BIL-IMPORTE         PIC S9(09)V99 COMP-3
003200                                            VALUE ZEROS.
003300*    NUMERO DE CUENTA PROPIETARIA (FK AL MAESTRO DE CUENTAS)
003400     03  BIL-NROCTA          PIC 9(10)      VALUE ZEROS.
003500     03  FILLER              PIC X(35)      VALUE SPACES.
003600*================================================================
