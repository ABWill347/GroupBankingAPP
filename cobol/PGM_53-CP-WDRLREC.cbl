000100*================================================================
000200*    CPMOVREG
000300******************************************************
000400*         LAYOUT  MOVIMIENTO DE RETIRO (WITHDRAWAL)   *
000500*         SOLO EXISTE EL LAYOUT - SIN PROCESO          *
000600*         LARGO 120 BYTES                              *
000700******************************************************
000800* ESTE LAYOUT VIVE EN EL SISTEMA DE ORIGEN PERO NINGUN
000900* PROGRAMA DE ESTE TRAMO LO LEE NI LO ESCRIBE. SE DEJA
001000* AQUI COMO REFERENCIA DE FORMATO PARA EL DIA QUE SE
001100* INCORPORE EL PROCESO DE RETIROS AL LOTE.
001200 01  WS-REG-MOVIMIENTO.
001300*    NUMERO DE MOVIMIENTO - CLAVE UNICA
001400     03  WDR-NROMOV          PIC 9(10)      VALUE ZEROS.
001500*    CODIGO DE TIPO DE TRANSACCION
001600     03  WDR-TIPMOV          PIC X(12)      VALUE SPACES.
001700*    FECHA DE LA TRANSACCION (AAAA-MM-DD)
001800     03  WDR-FECMOV          PIC X(10)
001900                             VALUE '2017-07-25'.
002000*    ESTADO DE LA TRANSACCION
002100     03  WDR-ESTADO          PIC X(10)      VALUE SPACES.
002200*    NUMERO DE CUENTA PAGADORA
002300     03  WDR-NROCTA          PIC 9(10)      VALUE ZEROS.
002400*    MEDIO DE PAGO - EJ. BALANCE, REWARDS
002500     03  WDR-MEDIO           PIC X(10)      VALUE SPACES.
002600*    IMPORTE - SIEMPRE > 0 - EMPAQUETADO
002700     03  WDR-IMPORTE         PIC S9(09)V99 COMP-3
002800                                            VALUE ZEROS.
002900*    DESCRIPCION LIBRE
003000     03  WDR-DESC            PIC X(40)      VALUE SPACES.
003100     03  FILLER              PIC X(12)      VALUE SPACES.
003200*================================================================
