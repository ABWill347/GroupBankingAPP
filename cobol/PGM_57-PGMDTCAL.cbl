000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMDTCAL.
000300 AUTHOR.        H A OLMOS.
000400 INSTALLATION.  GRUPO FINANCIERO - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN.  04/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800***************************************************************
000900*    PGMDTCAL                                                 *
001000*    ========                                                 *
001100*    SUBRUTINA DE FECHAS - CALCULA LA PROXIMA FECHA DE PAGO   *
001200*    DE UNA FACTURA RECURRENTE.                                *
001300*                                                              *
001400*    RECIBE LA FECHA DE ALTA DE LA FACTURA Y EL DIA DE         *
001500*    RECURRENCIA (1 A 31), Y DEVUELVE LA FECHA DEL MES         *
001600*    SIGUIENTE AL DE ALTA QUE CORRESPONDE A ESE DIA. SI EL     *
001700*    MES SIGUIENTE TIENE MENOS DIAS QUE EL SOLICITADO, SE      *
001800*    RETROCEDE DIA POR DIA HASTA QUE QUEDE UN DIA VALIDO       *
001900*    (FEBRERO BISIESTO INCLUIDO).                              *
002000*                                                              *
002100*    ES LLAMADA DE FORMA DINAMICA (CALL POR NOMBRE DE VARIABLE)*
002200*    DESDE PGMBILLP, TANTO AL DAR ALTA UNA FACTURA RECURRING   *
002300*    COMO AL MODIFICARLA A RECURRING.                          *
002400***************************************************************
002500*----------------------------------------------------------------
002600*    REGISTRO DE CAMBIOS
002700*----------------------------------------------------------------
002800*    FECHA       INIC   PQR/TICKET    DESCRIPCION
002900*    ----------  -----  ------------  ----------------------------
003000*    04/03/1991  HAO    PQR-0017      ALTA DEL PROGRAMA.
003100*    19/11/1991  HAO    PQR-0044      CORRIGE CALCULO DE BISIESTO
003200*                                     CUANDO EL SIGLO NO ES MULTIPLO
003300*                                     DE 400.
003400*    07/06/1994  S.R.   PQR-0129      AGREGA VALIDACION DE DIA 31
003500*                                     CONTRA MESES DE 30 DIAS.
003600*    22/01/1996  M.G.   PQR-0201      ESTANDARIZA FORMATO DE FECHA
003700*                                     DE SALIDA A AAAA-MM-DD.
003800*    03/11/1998  HAO    Y2K-0007      REVISION Y2K: WS-ANIO-SIG SE
003900*                                     CONFIRMA DE 4 DIGITOS EN TODO
004000*                                     EL CICLO. SIN CAMBIOS DE
004100*                                     LOGICA, SOLO VERIFICACION.
004200*    14/02/1999  HAO    Y2K-0007      CIERRE DEFINITIVO DE LA
004300*                                     REVISION Y2K - SIN HALLAZGOS.
004400*    30/09/2002  P.D.   PQR-0318      SE INTEGRA A LA CORRIDA DE
004500*                                     FACTURACION PGMBILLP COMO
004600*                                     SUBRUTINA CALLADA (ANTES SE
004700*                                     USABA SOLO EN NOVEDADES).
004800*    11/08/2006  M.G.   PQR-0402      DOCUMENTA TABLA DE DIAS POR
004900*                                     MES EN WORKING-STORAGE.
005000*    15/10/2007  M.G.   PQR-0415      AMPLIACION DE COMENTARIOS
005100*                                     EXPLICATIVOS, A PEDIDO DE LA
005200*                                     AUDITORIA DE CALIDAD DE CODIGO
005300*                                     DEL AREA. SIN CAMBIOS DE LOGICA.
005400*----------------------------------------------------------------

005500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.

005800 SPECIAL-NAMES.
005900*    UNICO CANAL USADO ES EL SALTO DE PAGINA (C01); ESTA
006000*    SUBRUTINA NO IMPRIME NADA POR SI MISMA, PERO MANTIENE LA
006100*    MISMA CLAUSULA SPECIAL-NAMES QUE EL RESTO DE LOS PROGRAMAS
006200*    DEL GRUPO POR UNIFORMIDAD DE FUENTE.
006300     C01 IS TOP-OF-FORM.

006400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*=======================*

006800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.

006900*----------- FECHA DE ALTA RECIBIDA (AAAA-MM-DD) ----------------
007000 01  WS-FECHA-ALTA-TXT        PIC X(10).
007100 01  WS-FECHA-ALTA-PARTS REDEFINES WS-FECHA-ALTA-TXT.
007200     03  FA-ANIO               PIC 9(4).
007300     03  FA-SEP1               PIC X.
007400     03  FA-MES                PIC 9(2).
007500     03  FA-SEP2               PIC X.
007600     03  FA-DIA                PIC 9(2).
007700*    WS-FECHA-ALTA-TXT LLEGA DESDE LK-FECALTA EN FORMATO
007800*    AAAA-MM-DD; EL REDEFINES WS-FECHA-ALTA-PARTS DESARMA ESE
007900*    TEXTO EN ANIO/MES/DIA NUMERICOS SIN NECESITAR UNSTRING.

008000*----------- FECHA DE PROXIMO PAGO CALCULADA --------------------
008100 01  WS-FECHA-PROX-TXT        PIC X(10)  VALUE SPACES.
008200 01  WS-FECHA-PROX-PARTS REDEFINES WS-FECHA-PROX-TXT.
008300     03  FP-ANIO               PIC 9(4).
008400     03  FP-SEP1               PIC X      VALUE '-'.
008500     03  FP-MES                PIC 9(2).
008600     03  FP-SEP2               PIC X      VALUE '-'.
008700     03  FP-DIA                PIC 9(2).
008800*    WS-FECHA-PROX-TXT SE ARMA CAMPO POR CAMPO EN
008900*    2000-CALCULAR-I Y SE DEVUELVE YA FORMATEADA EN
009000*    LK-FECPROXPAGO; LOS SEPARADORES '-' SE FIJAN UNA SOLA VEZ
009100*    POR VALUE Y NUNCA SE TOCAN.

009200*----------- TABLA DE DIAS POR MES (ENERO A DICIEMBRE) -----------
009300*    FEBRERO SE AJUSTA EN 2100-AJUSTAR-FEBRERO-I CUANDO EL
009400*    ANIO DEL MES SIGUIENTE ES BISIESTO.
009500*    LA TABLA SE CARGA POR VALUE FILLER (TECNICA CLASICA DE
009600*    TABLA CONSTANTE) Y SE LEE POR REDEFINES A TRAVES DE
009700*    WS-DM-TABLA; NINGUN PARRAFO ESCRIBE SOBRE ELLA EN TIEMPO DE
009800*    EJECUCION.
009900 01  WS-DIAS-CONSTANTES.
010000     03  FILLER                PIC 9(02)  VALUE 31.
010100*    ENERO - 31 DIAS.
010200     03  FILLER                PIC 9(02)  VALUE 28.
010300*    FEBRERO - 28 DIAS EN ANIO COMUN; SE AJUSTA A 29 EN 2100.
010400     03  FILLER                PIC 9(02)  VALUE 31.
010500*    MARZO - 31 DIAS.
010600     03  FILLER                PIC 9(02)  VALUE 30.
010700*    ABRIL - 30 DIAS.
010800     03  FILLER                PIC 9(02)  VALUE 31.
010900*    MAYO - 31 DIAS.
011000     03  FILLER                PIC 9(02)  VALUE 30.
011100*    JUNIO - 30 DIAS.
011200     03  FILLER                PIC 9(02)  VALUE 31.
011300*    JULIO - 31 DIAS.
011400     03  FILLER                PIC 9(02)  VALUE 31.
011500*    AGOSTO - 31 DIAS.
011600     03  FILLER                PIC 9(02)  VALUE 30.
011700*    SEPTIEMBRE - 30 DIAS.
011800     03  FILLER                PIC 9(02)  VALUE 31.
011900*    OCTUBRE - 31 DIAS.
012000     03  FILLER                PIC 9(02)  VALUE 30.
012100*    NOVIEMBRE - 30 DIAS.
012200     03  FILLER                PIC 9(02)  VALUE 31.
012300*    DICIEMBRE - 31 DIAS.
012400 01  WS-DIAS-POR-MES REDEFINES WS-DIAS-CONSTANTES.
012500     03  WS-DM-TABLA           PIC 9(02)  OCCURS 12 TIMES.

012600*----------- VARIABLES DE TRABAJO --------------------------------
012700*    CONTADORES Y ACUMULADORES DE TRABAJO, TODOS COMP PORQUE SE
012800*    USAN EN ARITMETICA Y COMO SUBINDICE DE WS-DM-TABLA.
012900 77  WS-MES-SIG                PIC 9(02)  COMP    VALUE ZERO.
013000*    MES SIGUIENTE AL DE ALTA (1 A 12).
013100 77  WS-ANIO-SIG               PIC 9(04)  COMP    VALUE ZERO.
013200*    ANIO DEL MES SIGUIENTE (4 DIGITOS DESDE LA REVISION Y2K).
013300 77  WS-DIAS-MAX               PIC 9(02)  COMP    VALUE ZERO.
013400*    CANTIDAD MAXIMA DE DIAS DEL MES SIGUIENTE.
013500 77  WS-DIA-CALC               PIC 9(02)  COMP    VALUE ZERO.
013600*    DIA DE RECURRENCIA EN CURSO DE AJUSTE.

013700 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.

013800*------------------------------------------------------------------
013900 LINKAGE SECTION.
014000 01  LK-COMUNICACION.
014100     03  LK-FECALTA            PIC X(10).
014200     03  LK-DIARECUR           PIC 9(02).
014300     03  LK-FECPROXPAGO        PIC X(10).
014400     03  FILLER                PIC X(20).

014500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014600 PROCEDURE DIVISION USING LK-COMUNICACION.

014700 MAIN-PROGRAM-I.
014800*    UNICO PUNTO DE ENTRADA DE LA SUBRUTINA: RECIBE
014900*    LK-COMUNICACION POR LINKAGE, CALCULA LA FECHA DE PROXIMO
015000*    PAGO Y REGRESA A QUIEN LA LLAMO (PGMBILLP, 2420 O 2520).
015100*    NO ABRE NI CIERRA ARCHIVOS PORQUE NO TIENE NINGUNO PROPIO.

015200*    EJECUTA 2000-CALCULAR-I THRU 2000-CALCULAR-F.
015300     PERFORM 2000-CALCULAR-I THRU 2000-CALCULAR-F.

015400 MAIN-PROGRAM-F. GOBACK.


015500*------------------------------------------------------------------
015600*    ARMA EL MES SIGUIENTE AL DE ALTA Y RETROCEDE EL DIA DE
015700*    RECURRENCIA HASTA QUE SEA VALIDO PARA ESE MES.
015800 2000-CALCULAR-I.
015900*    DESARMA LA FECHA DE ALTA, AVANZA UN MES (CON PASAJE DE ANIO
016000*    SI CORRESPONDE), BUSCA EL MAXIMO DE DIAS DE ESE MES EN LA
016100*    TABLA (AJUSTANDO FEBRERO BISIESTO EN 2100) Y RETROCEDE EL
016200*    DIA DE RECURRENCIA HASTA QUE ENTRE EN ESE MAXIMO (2200).
016300*    UN DIA DE RECURRENCIA EN CERO SE TRATA COMO DIA 1, YA QUE
016400*    PGMBILLP SOLO LLAMA A ESTA SUBRUTINA CON UN DIA VALIDADO
016500*    (1 A 31) O EN CERO CUANDO LA FACTURA TODAVIA NO TRAIA
016600*    RECURRENCIA ASIGNADA.

016700*    MUEVE LK-FECALTA TO WS-FECHA-ALTA-TXT.
016800     MOVE LK-FECALTA      TO WS-FECHA-ALTA-TXT
016900*    MUEVE FA-ANIO TO WS-ANIO-SIG.
017000     MOVE FA-ANIO          TO WS-ANIO-SIG
017100*    CALCULA WS-MES-SIG = FA-MES + 1.
017200     COMPUTE WS-MES-SIG = FA-MES + 1

017300*    VERIFICA WS-MES-SIG GREATER 12 THEN.
017400     IF WS-MES-SIG GREATER 12 THEN
017500*    MUEVE 1 TO WS-MES-SIG.
017600        MOVE 1 TO WS-MES-SIG
017700*    SUMA 1 TO WS-ANIO-SIG.
017800        ADD  1 TO WS-ANIO-SIG
017900     END-IF

018000*    MUEVE WS-DM-TABLA (WS-MES-SIG) TO WS-DIAS-MAX.
018100     MOVE WS-DM-TABLA (WS-MES-SIG) TO WS-DIAS-MAX
018200*    EJECUTA 2100-AJUSTAR-FEBRERO-I THRU 2100-AJUSTAR-FEBRERO-F.
018300     PERFORM 2100-AJUSTAR-FEBRERO-I THRU 2100-AJUSTAR-FEBRERO-F

018400*    MUEVE LK-DIARECUR TO WS-DIA-CALC.
018500     MOVE LK-DIARECUR TO WS-DIA-CALC
018600*    VERIFICA WS-DIA-CALC EQUAL ZERO.
018700     IF WS-DIA-CALC EQUAL ZERO
018800*    MUEVE 1 TO WS-DIA-CALC.
018900        MOVE 1 TO WS-DIA-CALC
019000     END-IF

019100*    EJECUTA 2200-REDUCIR-DIA-I THRU 2200-REDUCIR-DIA-F.
019200     PERFORM 2200-REDUCIR-DIA-I THRU 2200-REDUCIR-DIA-F
019300        UNTIL WS-DIA-CALC NOT GREATER WS-DIAS-MAX

019400*    MUEVE WS-ANIO-SIG TO FP-ANIO.
019500     MOVE WS-ANIO-SIG     TO FP-ANIO
019600*    MUEVE WS-MES-SIG TO FP-MES.
019700     MOVE WS-MES-SIG      TO FP-MES
019800*    MUEVE WS-DIA-CALC TO FP-DIA.
019900     MOVE WS-DIA-CALC     TO FP-DIA
020000*    MUEVE WS-FECHA-PROX-TXT TO LK-FECPROXPAGO.
020100     MOVE WS-FECHA-PROX-TXT TO LK-FECPROXPAGO.

020200 2000-CALCULAR-F. EXIT.


020300*------------------------------------------------------------------
020400*    CORRIGE WS-DIAS-MAX A 29 CUANDO EL MES SIGUIENTE ES FEBRERO
020500*    Y EL ANIO ES BISIESTO. PQR-0044.
020600 2100-AJUSTAR-FEBRERO-I.
020700*    PQR-0044 CORRIGIO AQUI EL CALCULO DE SIGLO NO MULTIPLO DE
020800*    400 (POR EJEMPLO 1900, QUE NO ES BISIESTO); LA REGLA
020900*    COMPLETA ES: BISIESTO SI ES MULTIPLO DE 4 Y (NO ES MULTIPLO
021000*    DE 100 O SI ES MULTIPLO DE 400).

021100*    VERIFICA WS-MES-SIG EQUAL 2 THEN.
021200     IF WS-MES-SIG EQUAL 2 THEN
021300*    VERIFICA (WS-ANIO-SIG / 4) * 4 EQUAL WS-ANIO-SIG.
021400        IF (WS-ANIO-SIG / 4) * 4 EQUAL WS-ANIO-SIG
021500           AND ((WS-ANIO-SIG / 100) * 100 NOT EQUAL WS-ANIO-SIG
021600           OR   (WS-ANIO-SIG / 400) * 400 EQUAL WS-ANIO-SIG) THEN
021700*    MUEVE 29 TO WS-DIAS-MAX.
021800           MOVE 29 TO WS-DIAS-MAX
021900        END-IF
022000     END-IF.

022100 2100-AJUSTAR-FEBRERO-F. EXIT.


022200*------------------------------------------------------------------
022300*    RETROCEDE UN DIA POR VEZ HASTA QUE EL DIA SOLICITADO ENTRE
022400*    EN EL MES SIGUIENTE (REGLA DE CALCULO DE FECHA DE FACTURAS
022500*    RECURRENTES).
022600 2200-REDUCIR-DIA-I.
022700*    RETROCEDE DE UNO EN UNO PORQUE EL DIA DE RECURRENCIA RARA
022800*    VEZ EXCEDE EN MAS DE TRES EL MAXIMO DEL MES (DIAS 29, 30 O
022900*    31); NO HACE FALTA UN CALCULO DIRECTO PARA ESTOS VOLUMENES.

023000*    RESTA 1 FROM WS-DIA-CALC.
023100     SUBTRACT 1 FROM WS-DIA-CALC.

023200 2200-REDUCIR-DIA-F. EXIT.
